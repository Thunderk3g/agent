000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ETPAYSTS.
000400 AUTHOR. R K MIRZA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/21/24.
000700 DATE-COMPILED. 03/21/24.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM IS THE SECOND, INDEPENDENT BATCH FLOW
001400*          IN THE ETOUCH II FAMILY.  IT HAS NO RELATIONSHIP TO
001500*          ETQEDIT/ETQRATE OTHER THAN SHARING THE SAME COPYLIB
001600*          AND HOUSE CONVENTIONS - IT READS THE PAYMENT-GATEWAY
001700*          EXTRACT FOR THE DAY AND PRODUCES THE PAYMENT
001800*          STATISTICS REPORT.
001900*
002000*          FOR EVERY TRANSACTION THAT SETTLED (STATUS "S") THE
002100*          PROGRAM ALSO BUILDS THE 26-BYTE POLICY NUMBER BY
002200*          CALLING ETPOLNO AND PRINTS IT ON THE REPORT.  THE
002300*          PAYMENT EXTRACT CARRIES NO APPLICATION-ID FIELD OF
002400*          ITS OWN - THE ON-LINE FRONT END NEVER PASSES A REAL
002500*          SESSION ID THROUGH TO THE GATEWAY, SO THE FIRST 8
002600*          BYTES OF THE POLICY NUMBER ARE ALWAYS BUILT FROM THE
002700*          FIXED LITERAL BELOW RATHER THAN A FIELD ON THE
002800*          TRANSACTION RECORD (SEE ETPOLNO CHANGE LOG 07/14/24).
002900*
003000******************************************************************
003100*    CHANGE LOG
003200*    DATE     BY   TICKET    DESCRIPTION
003300*    -------- ---  --------  ----------------------------------
003400*    03/21/24  RKM  ETB-0111  INITIAL VERSION
003500*    07/14/24  PDS  ETB-0142  NOW PASSES THE FIXED SESSION-ID
003600*                             LITERAL TO ETPOLNO EXPLICITLY
003700*                             INSTEAD OF LEAVING LK-APPLICATION-
003800*                             ID UNINITIALIZED (SEE TICKET)
003900*    08/05/24  PDS  ETB-0148  SUCCESS/FAILURE RATE NOW SKIPPED
004000*                             ON AN EMPTY INPUT FILE INSTEAD OF
004100*                             ABENDING ON THE ZERO-DIVIDE
004200*    09/10/24  RKM  ETB-0151  ADDED POLICY-NUMBER DETAIL LINE TO
004300*                             THE REPORT SO OPERATIONS CAN SPOT-
004400*                             CHECK SETTLED TRANSACTIONS WITHOUT
004500*                             PULLING THE GATEWAY EXTRACT
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000*    PAYMENT-GATEWAY EXTRACT - ONE RECORD PER TRANSACTION FOR
006100*    THE DAY, IN THE ORDER THE GATEWAY LOGGED THEM.
006200     SELECT ETPTXN
006300     ASSIGN TO UT-S-ETPTXN
006400       ORGANIZATION IS LINE SEQUENTIAL
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800*    132-COLUMN PAYMENT STATISTICS LISTING.
006900     SELECT ETPRPT
007000     ASSIGN TO UT-S-ETPRPT
007100       ORGANIZATION IS LINE SEQUENTIAL
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 130 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(130).
008400
008500 FD  ETPTXN
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 26 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS ETPTXN-REC.
009100 01  ETPTXN-REC                         PIC X(26).
009200
009300 FD  ETPRPT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 132 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS ETPRPT-REC.
009900 01  ETPRPT-REC                         PIC X(132).
010000
010100 WORKING-STORAGE SECTION.
010200 01  FILE-STATUS-CODES.
010300     05  OFCODE                  PIC X(02).
010400         88  CODE-READ              VALUE SPACES.
010500         88  NO-MORE-DATA            VALUE "10".
010600     05  FILLER                  PIC X(02).
010700
010800** QSAM FILE
010900 COPY ETPAYTRN.
011000
011100 COPY ABENDREC.
011200
011300******************************************************************
011400*    RUN-DATE - COMPILE-TIME CONSTANT PER SHOP CONVENTION FOR
011500*    JOBS THAT DO NOT HAVE A CONTROL CARD DATE PASSED IN.
011600******************************************************************
011700 01  WS-PROCESSING-DATE              PIC 9(08) VALUE 20240401.
011800
011900*    BROKEN-DOWN VIEW FOR THE REPORT HEADER.
012000 01  WS-PROCESSING-DATE-BROKEN REDEFINES WS-PROCESSING-DATE.
012100     05  WS-PROC-DATE-YYYY           PIC 9(04).
012200     05  WS-PROC-DATE-MM             PIC 9(02).
012300     05  WS-PROC-DATE-DD             PIC 9(02).
012400
012500 01  COUNTERS-AND-ACCUMULATORS.
012600     05  TOTAL-PAYMENTS              PIC S9(07) COMP VALUE 0.
012700     05  CNT-INITIATED               PIC S9(07) COMP VALUE 0.
012800     05  CNT-PROCESSING              PIC S9(07) COMP VALUE 0.
012900     05  CNT-SUCCESS                 PIC S9(07) COMP VALUE 0.
013000     05  CNT-FAILED                  PIC S9(07) COMP VALUE 0.
013100     05  CNT-CANCELLED               PIC S9(07) COMP VALUE 0.
013200     05  CNT-REFUNDED                PIC S9(07) COMP VALUE 0.
013300     05  WS-TOTAL-SUCCESS-AMOUNT     PIC S9(09)V99 COMP-3 VALUE 0.
013400     05  WS-SUCCESS-RATE             PIC 9(03)V99 VALUE 0.
013500     05  WS-FAILURE-RATE             PIC 9(03)V99 VALUE 0.
013600     05  WS-LINES                    PIC S9(03) COMP VALUE 99.
013700     05  WS-PAGES                    PIC S9(03) COMP VALUE 0.
013800     05  FILLER                      PIC X(10).
013900
014000 01  FLAGS-AND-SWITCHES.
014100     05  MORE-DATA-SW                PIC X(01) VALUE SPACE.
014200         88  NO-MORE-PAYMENTS            VALUE "N".
014300     05  WS-SESSION-ID-LITERAL       PIC X(08) VALUE "SESSION_".  071424PS
014400     05  FILLER                      PIC X(11).
014500
014600 77  ZERO-VAL                        PIC 9(01) VALUE 0.
014700 77  ONE-VAL                         PIC 9(01) VALUE 1.
014800
014900******************************************************************
015000*    WS-POLNO-CALC-REC - MIRRORS ETPOLNO'S LK-POLNO-CALC-REC
015100*    FIELD FOR FIELD SO THE CALL PASSES A MATCHING LAYOUT.
015200******************************************************************
015300 01  WS-POLNO-CALC-REC.
015400     05  WS-POLNO-PROCESSING-DATE    PIC 9(08).
015500     05  WS-POLNO-APPLICATION-ID     PIC X(10).
015600     05  WS-POLNO-PAYMENT-ID         PIC X(12).
015700     05  WS-POLNO-POLICY-NUMBER-OUT  PIC X(26).
015800     05  FILLER                      PIC X(06).
015900
016000*    ALTERNATE VIEW - LETS 450-BUILD-POLICY-NBR PRE-FORMAT THE
016100*    APPLICATION-ID SLICE WITHOUT REBUILDING THE WHOLE GROUP.
016200 01  WS-POLNO-APPID-VIEW REDEFINES WS-POLNO-CALC-REC.
016300     05  FILLER                      PIC X(08).
016400     05  WS-POLNO-APPID-FIRST-8      PIC X(08).
016500     05  FILLER                      PIC X(46).
016600
016700*    THIRD VIEW - LETS 450-BUILD-POLICY-NBR CONFIRM ETPOLNO
016800*    ACTUALLY FILLED IN THE OUTPUT SLICE BEFORE THE REPORT LINE
016900*    IS BUILT FROM IT.
017000 01  WS-POLNO-VERIFY-VIEW REDEFINES WS-POLNO-CALC-REC.
017100     05  FILLER                      PIC X(30).
017200     05  WS-POLNO-OUT-PREFIX-CHK     PIC X(06).
017300     05  FILLER                      PIC X(26).
017400
017500******************************************************************
017600*    PRINT-LINE LAYOUTS - SAME STYLE AS THE QUOTATION SUMMARY
017700*    REPORT IN ETQRATE.
017800******************************************************************
017900 01  WS-HDR1-LINE.
018000     05  FILLER                      PIC X(44) VALUE SPACES.
018100     05  FILLER                      PIC X(44)
018200         VALUE "ETPAYSTS - ETOUCH II PAYMENT STATS REPORT".
018300     05  FILLER                      PIC X(14) VALUE SPACES.
018400     05  FILLER                      PIC X(05) VALUE "PAGE ".
018500     05  HDR1-PAGE-NBR               PIC ZZ9.
018600     05  FILLER                      PIC X(22) VALUE SPACES.
018700
018800 01  WS-HDR2-LINE.
018900     05  FILLER                      PIC X(44) VALUE SPACES.
019000     05  FILLER                      PIC X(18)
019100         VALUE "PROCESSING DATE : ".
019200     05  HDR2-PROC-YYYY              PIC 9(04).
019300     05  FILLER                      PIC X(01) VALUE "/".
019400     05  HDR2-PROC-MM                PIC 9(02).
019500     05  FILLER                      PIC X(01) VALUE "/".
019600     05  HDR2-PROC-DD                PIC 9(02).
019700     05  FILLER                      PIC X(60) VALUE SPACES.
019800
019900 01  WS-COL-HDR-LINE.
020000     05  FILLER                      PIC X(04) VALUE SPACES.
020100     05  FILLER                      PIC X(14) VALUE "PAYMENT-ID".
020200     05  FILLER                      PIC X(08) VALUE "STATUS".
020300     05  FILLER                      PIC X(18) VALUE "AMOUNT".
020400     05  FILLER                      PIC X(28)
020500                                      VALUE "POLICY NUMBER".
020600     05  FILLER                      PIC X(60) VALUE SPACES.
020700
020800 01  WS-DETAIL-LINE.
020900     05  FILLER                      PIC X(04) VALUE SPACES.
021000     05  DTL-PAYMENT-ID              PIC X(12).
021100     05  FILLER                      PIC X(04) VALUE SPACES.
021200     05  DTL-STATUS                  PIC X(01).
021300     05  FILLER                      PIC X(09) VALUE SPACES.
021400     05  DTL-AMOUNT                  PIC $$$,$$$,$$9.99.
021500     05  FILLER                      PIC X(04) VALUE SPACES.
021600     05  DTL-POLICY-NUMBER           PIC X(26).
021700     05  FILLER                      PIC X(58) VALUE SPACES.
021800
021900 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
022000
022100 01  WS-TOTAL-LINE-1.
022200     05  FILLER                      PIC X(04) VALUE SPACES.
022300     05  FILLER                      PIC X(24)
022400         VALUE "TOTAL PAYMENTS         ".
022500     05  TOT-TOTAL-PAYMENTS          PIC ZZZ,ZZ9.
022600     05  FILLER                      PIC X(97) VALUE SPACES.
022700
022800 01  WS-TOTAL-LINE-2.
022900     05  FILLER                      PIC X(08) VALUE SPACES.
023000     05  FILLER                      PIC X(12) VALUE "INITIATED".
023100     05  TOT-INITIATED               PIC ZZZ,ZZ9.
023200     05  FILLER                      PIC X(02) VALUE SPACES.
023300     05  FILLER                      PIC X(12) VALUE "PROCESSING".
023400     05  TOT-PROCESSING              PIC ZZZ,ZZ9.
023500     05  FILLER                      PIC X(02) VALUE SPACES.
023600     05  FILLER                      PIC X(09) VALUE "SUCCESS".
023700     05  TOT-SUCCESS                 PIC ZZZ,ZZ9.
023800     05  FILLER                      PIC X(66) VALUE SPACES.
023900
024000 01  WS-TOTAL-LINE-3.
024100     05  FILLER                      PIC X(08) VALUE SPACES.
024200     05  FILLER                      PIC X(09) VALUE "FAILED".
024300     05  TOT-FAILED                  PIC ZZZ,ZZ9.
024400     05  FILLER                      PIC X(02) VALUE SPACES.
024500     05  FILLER                      PIC X(12) VALUE "CANCELLED".
024600     05  TOT-CANCELLED               PIC ZZZ,ZZ9.
024700     05  FILLER                      PIC X(02) VALUE SPACES.
024800     05  FILLER                      PIC X(10) VALUE "REFUNDED".
024900     05  TOT-REFUNDED                PIC ZZZ,ZZ9.
025000     05  FILLER                      PIC X(68) VALUE SPACES.
025100
025200 01  WS-TOTAL-LINE-4.
025300     05  FILLER                      PIC X(04) VALUE SPACES.
025400     05  FILLER                      PIC X(24)
025500         VALUE "TOTAL SUCCESS AMOUNT   ".
025600     05  TOT-SUCCESS-AMOUNT          PIC $,$$$,$$$,$$9.99.
025700     05  FILLER                      PIC X(88) VALUE SPACES.
025800
025900 01  WS-TOTAL-LINE-5.
026000     05  FILLER                      PIC X(04) VALUE SPACES.
026100     05  FILLER                      PIC X(24)
026200         VALUE "SUCCESS RATE           ".
026300     05  TOT-SUCCESS-RATE            PIC ZZ9.99.
026400     05  FILLER                      PIC X(04) VALUE " PCT".
026500     05  FILLER                      PIC X(94) VALUE SPACES.
026600
026700 01  WS-TOTAL-LINE-6.
026800     05  FILLER                      PIC X(04) VALUE SPACES.
026900     05  FILLER                      PIC X(24)
027000         VALUE "FAILURE RATE           ".
027100     05  TOT-FAILURE-RATE            PIC ZZ9.99.
027200     05  FILLER                      PIC X(04) VALUE " PCT".
027300     05  FILLER                      PIC X(94) VALUE SPACES.
027400
027500 01  WS-NO-RATES-LINE.
027600     05  FILLER                      PIC X(04) VALUE SPACES.
027700     05  FILLER                      PIC X(40)
027800         VALUE "TOTAL PAYMENTS 0 - NO RATES COMPUTED".
027900     05  FILLER                      PIC X(88) VALUE SPACES.
028000
028100 PROCEDURE DIVISION.
028200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028300     PERFORM 100-MAINLINE THRU 100-EXIT
028400             UNTIL NO-MORE-PAYMENTS.
028500     PERFORM 900-CLEANUP THRU 900-EXIT.
028600     MOVE ZERO TO RETURN-CODE.
028700     GOBACK.
028800
028900 000-HOUSEKEEPING.
029000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029100     DISPLAY "******** BEGIN JOB ETPAYSTS ********".
029200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
029300     PERFORM 900-READ-ETPTXN THRU 900-READ-EXIT.
029400 000-EXIT.
029500     EXIT.
029600
029700 100-MAINLINE.
029800     MOVE "100-MAINLINE" TO PARA-NAME.
029900     ADD +1 TO TOTAL-PAYMENTS.
030000     PERFORM 200-ACCUM-STATUS THRU 200-EXIT.
030100
030200     IF PAY-STATUS-SUCCESS
030300         PERFORM 450-BUILD-POLICY-NBR THRU 450-EXIT
030400         PERFORM 460-WRITE-DETAIL-LINE THRU 460-EXIT.
030500
030600     PERFORM 900-READ-ETPTXN THRU 900-READ-EXIT.
030700 100-EXIT.
030800     EXIT.
030900
031000******************************************************************
031100*    200-ACCUM-STATUS  -  U7 PER-STATUS COUNT ACCUMULATION.
031200*    AMOUNT IS ADDED TO THE SUCCESS TOTAL ONLY FOR STATUS "S"
031300*    TRANSACTIONS - ALL OTHER STATUSES ARE COUNT-ONLY.
031400******************************************************************
031500 200-ACCUM-STATUS.
031600     MOVE "200-ACCUM-STATUS" TO PARA-NAME.
031700     EVALUATE TRUE
031800         WHEN PAY-STATUS-INITIATED
031900             ADD +1 TO CNT-INITIATED
032000         WHEN PAY-STATUS-PROCESSING
032100             ADD +1 TO CNT-PROCESSING
032200         WHEN PAY-STATUS-SUCCESS
032300             ADD +1 TO CNT-SUCCESS
032400             ADD AMOUNT TO WS-TOTAL-SUCCESS-AMOUNT
032500         WHEN PAY-STATUS-FAILED
032600             ADD +1 TO CNT-FAILED
032700         WHEN PAY-STATUS-CANCELLED
032800             ADD +1 TO CNT-CANCELLED
032900         WHEN PAY-STATUS-REFUNDED
033000             ADD +1 TO CNT-REFUNDED
033100         WHEN OTHER
033200             MOVE "** INVALID PAYMENT STATUS CODE" TO ABEND-REASON
033300             MOVE STATUS TO ACTUAL-VAL
033400             GO TO 1000-ABEND-RTN
033500     END-EVALUATE.
033600 200-EXIT.
033700     EXIT.
033800
033900******************************************************************
034000*    450-BUILD-POLICY-NBR  -  U8 POLICY NUMBER COMPOSITION.
034100*    THE PAYMENT EXTRACT HAS NO APPLICATION-ID FIELD OF ITS OWN
034200*    SO THE FIXED SESSION-ID LITERAL STANDS IN FOR IT - SEE THE
034300*    REMARKS ABOVE AND ETPOLNO'S 07/14/24 CHANGE-LOG ENTRY.
034400******************************************************************
034500 450-BUILD-POLICY-NBR.
034600     MOVE "450-BUILD-POLICY-NBR" TO PARA-NAME.
034700     MOVE WS-PROCESSING-DATE    TO WS-POLNO-PROCESSING-DATE.
034800     MOVE WS-SESSION-ID-LITERAL TO WS-POLNO-APPID-FIRST-8.
034900     MOVE PAYMENT-ID            TO WS-POLNO-PAYMENT-ID.
035000
035100     CALL "ETPOLNO" USING WS-POLNO-CALC-REC.
035200
035300     IF WS-POLNO-OUT-PREFIX-CHK NOT = "ETOUCH"
035400         MOVE "** ETPOLNO RETURNED A BAD POLICY NUMBER"
035500                                  TO ABEND-REASON
035600         MOVE WS-POLNO-OUT-PREFIX-CHK TO ACTUAL-VAL
035700         GO TO 1000-ABEND-RTN.
035800 450-EXIT.
035900     EXIT.
036000
036100 460-WRITE-DETAIL-LINE.
036200     MOVE "460-WRITE-DETAIL-LINE" TO PARA-NAME.
036300     IF WS-LINES > 50
036400         PERFORM 820-PAGE-BREAK THRU 820-EXIT.
036500     MOVE PAYMENT-ID                   TO DTL-PAYMENT-ID.
036600     MOVE STATUS                       TO DTL-STATUS.
036700     MOVE AMOUNT                       TO DTL-AMOUNT.
036800     MOVE WS-POLNO-POLICY-NUMBER-OUT   TO DTL-POLICY-NUMBER.      091024RM
036900     WRITE ETPRPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
037000     ADD +1 TO WS-LINES.
037100 460-EXIT.
037200     EXIT.
037300
037400******************************************************************
037500*    600-CALC-RATES  -  U7 SUCCESS/FAILURE RATE, EXPRESSED AS     080524PS
037600*    A PERCENTAGE ROUNDED TO 2 DECIMALS.  SKIPPED ENTIRELY WHEN
037700*    THE FILE IS EMPTY TO AVOID A ZERO-DIVIDE ABEND.
037800******************************************************************
037900 600-CALC-RATES.
038000     MOVE "600-CALC-RATES" TO PARA-NAME.
038100     IF TOTAL-PAYMENTS = ZERO
038200         MOVE ZERO TO WS-SUCCESS-RATE
038300         MOVE ZERO TO WS-FAILURE-RATE
038400         GO TO 600-EXIT.
038500
038600     COMPUTE WS-SUCCESS-RATE ROUNDED =
038700             (CNT-SUCCESS / TOTAL-PAYMENTS) * 100.
038800     COMPUTE WS-FAILURE-RATE ROUNDED =
038900             (CNT-FAILED / TOTAL-PAYMENTS) * 100.
039000 600-EXIT.
039100     EXIT.
039200
039300 700-REPORT-HEADER.
039400     MOVE "700-REPORT-HEADER" TO PARA-NAME.
039500     ADD +1 TO WS-PAGES.
039600     MOVE WS-PAGES          TO HDR1-PAGE-NBR.
039700     MOVE WS-PROC-DATE-YYYY TO HDR2-PROC-YYYY.
039800     MOVE WS-PROC-DATE-MM   TO HDR2-PROC-MM.
039900     MOVE WS-PROC-DATE-DD   TO HDR2-PROC-DD.
040000
040100     WRITE ETPRPT-REC FROM WS-HDR1-LINE
040200             AFTER ADVANCING TOP-OF-FORM.
040300     WRITE ETPRPT-REC FROM WS-HDR2-LINE AFTER ADVANCING 1.
040400     WRITE ETPRPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
040500     WRITE ETPRPT-REC FROM WS-COL-HDR-LINE AFTER ADVANCING 1.
040600     WRITE ETPRPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
040700     MOVE 5 TO WS-LINES.
040800 700-EXIT.
040900     EXIT.
041000
041100 820-PAGE-BREAK.
041200     MOVE "820-PAGE-BREAK" TO PARA-NAME.
041300     PERFORM 700-REPORT-HEADER THRU 700-EXIT.
041400 820-EXIT.
041500     EXIT.
041600
041700 800-OPEN-FILES.
041800     MOVE "800-OPEN-FILES" TO PARA-NAME.
041900     OPEN INPUT ETPTXN.
042000     OPEN OUTPUT ETPRPT, SYSOUT.
042100     PERFORM 700-REPORT-HEADER THRU 700-EXIT.
042200 800-EXIT.
042300     EXIT.
042400
042500 850-CLOSE-FILES.
042600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
042700     CLOSE ETPTXN, ETPRPT, SYSOUT.
042800 850-EXIT.
042900     EXIT.
043000
043100 900-READ-ETPTXN.
043200     READ ETPTXN INTO ET-PAYMENT-REC
043300         AT END MOVE "N" TO MORE-DATA-SW
043400     END-READ.
043500 900-READ-EXIT.
043600     EXIT.
043700
043800******************************************************************
043900*    900-CLEANUP  -  COMPUTES THE RATES AND PRINTS THE CONTROL-
044000*    TOTAL BLOCK.  WHEN THE FILE WAS EMPTY, U7 CALLS FOR THE
044100*    FIXED "TOTAL PAYMENTS 0" LINE WITH NO RATES AT ALL.
044200******************************************************************
044300 900-CLEANUP.
044400     MOVE "900-CLEANUP" TO PARA-NAME.
044500     PERFORM 600-CALC-RATES THRU 600-EXIT.
044600     PERFORM 750-CONTROL-TOTALS THRU 750-EXIT.
044700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044800
044900     DISPLAY "** TOTAL PAYMENTS **".
045000     DISPLAY TOTAL-PAYMENTS.
045100     DISPLAY "** SUCCESS COUNT **".
045200     DISPLAY CNT-SUCCESS.
045300
045400     DISPLAY "******** NORMAL END OF JOB ETPAYSTS ********".
045500 900-EXIT.
045600     EXIT.
045700
045800 750-CONTROL-TOTALS.
045900     MOVE "750-CONTROL-TOTALS" TO PARA-NAME.
046000     IF WS-LINES > 50
046100         PERFORM 820-PAGE-BREAK THRU 820-EXIT.
046200
046300     MOVE TOTAL-PAYMENTS TO TOT-TOTAL-PAYMENTS.
046400     WRITE ETPRPT-REC FROM WS-TOTAL-LINE-1 AFTER ADVANCING 2.
046500
046600     IF TOTAL-PAYMENTS = ZERO
046700         WRITE ETPRPT-REC FROM WS-NO-RATES-LINE AFTER ADVANCING 1
046800         GO TO 750-EXIT.
046900
047000     MOVE CNT-INITIATED  TO TOT-INITIATED.
047100     MOVE CNT-PROCESSING TO TOT-PROCESSING.
047200     MOVE CNT-SUCCESS    TO TOT-SUCCESS.
047300     WRITE ETPRPT-REC FROM WS-TOTAL-LINE-2 AFTER ADVANCING 1.
047400
047500     MOVE CNT-FAILED     TO TOT-FAILED.
047600     MOVE CNT-CANCELLED  TO TOT-CANCELLED.
047700     MOVE CNT-REFUNDED   TO TOT-REFUNDED.
047800     WRITE ETPRPT-REC FROM WS-TOTAL-LINE-3 AFTER ADVANCING 1.
047900
048000     MOVE WS-TOTAL-SUCCESS-AMOUNT TO TOT-SUCCESS-AMOUNT.
048100     WRITE ETPRPT-REC FROM WS-TOTAL-LINE-4 AFTER ADVANCING 1.
048200
048300     MOVE WS-SUCCESS-RATE TO TOT-SUCCESS-RATE.
048400     WRITE ETPRPT-REC FROM WS-TOTAL-LINE-5 AFTER ADVANCING 1.
048500
048600     MOVE WS-FAILURE-RATE TO TOT-FAILURE-RATE.
048700     WRITE ETPRPT-REC FROM WS-TOTAL-LINE-6 AFTER ADVANCING 1.
048800 750-EXIT.
048900     EXIT.
049000
049100 1000-ABEND-RTN.
049200     WRITE SYSOUT-REC FROM ABEND-REC.
049300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049400     DISPLAY "*** ABNORMAL END OF JOB-ETPAYSTS ***" UPON CONSOLE.
049500     DIVIDE ZERO-VAL INTO ONE-VAL.
