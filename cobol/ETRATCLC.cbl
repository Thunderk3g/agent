000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ETRATCLC.
000400 AUTHOR. P D SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/24.
000700 DATE-COMPILED. 03/14/24.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM RATES ONE ETOUCH II VARIANT (LS, LP
001400*          OR LR) FOR ONE APPLICATION.  IT IS CALLED ONCE PER
001500*          VARIANT FROM ETQRATE'S 400-RATE-ONE-VARIANT PARAGRAPH
001600*          (THREE TIMES PER ELIGIBLE APPLICATION).
001700*
001800*          BASE PREMIUM = (SUM ASSURED / 1000) * RATE PER 1000 *
001900*          POLICY-TERM FACTOR.  THE RATE IS LOOKED UP FROM THE
002000*          ACTUARIAL TABLE IN ETRATETB BY AGE BAND, VARIANT AND
002100*          GENDER.  ADJUSTED PREMIUM APPLIES THE FIVE
002200*          MULTIPLICATIVE FACTORS (TOBACCO, OCCUPATION, HEALTH,
002300*          SUM-ASSURED BAND, PAY FREQUENCY) IN THAT ORDER.
002400*          ANNUAL PREMIUM APPLIES THE 50% FLOOR RULE.  MODAL
002500*          PREMIUM AND TOTAL PAYABLE ARE DERIVED FROM THE
002600*          ANNUAL PREMIUM.  DISCOUNT FLAGS ARE REPORTED ONLY -
002700*          THE DOLLAR AMOUNTS BEHIND THEM ARE ALWAYS ZERO IN
002800*          THE CURRENT ACTUARIAL SET-UP (SEE 350-EXIT BELOW).
002900*
003000*          ALL REPORTED MONEY FIELDS ARE ROUNDED HALF-TO-EVEN
003100*          (905-ROUND-HALF-TO-EVEN) TO MATCH THE RATING ENGINE
003200*          ON THE QUOTATION WEB FRONT END - DO NOT CHANGE THIS
003300*          TO A STRAIGHT "COMPUTE ... ROUNDED" WITHOUT CHECKING
003400*          WITH ACTUARIAL, THEIR NUMBERS WILL STOP TYING OUT.
003500*
003600******************************************************************
003700*    CHANGE LOG
003800*    DATE     BY   TICKET    DESCRIPTION
003900*    -------- ---  --------  ----------------------------------
004000*    03/14/24  PDS  ETB-0103  INITIAL VERSION - LS/LP/LR RATING
004100*    04/11/24  RKM  ETB-0116  ADDED HALF-TO-EVEN ROUNDING RTN,
004200*                             STRAIGHT TRUNCATION DIDN'T MATCH
004300*                             THE ACTUARIAL SPREADSHEET TOTALS
004400*    06/02/24  PDS  ETB-0131  ADDED SUM-ASSURED-BAND FACTOR
004500*    10/08/24  RKM  ETB-0155  50% FLOOR WAS COMPARING THE
004600*                             ROUNDED ADJUSTED PREMIUM - CHANGED
004700*                             TO COMPARE THE 4-DECIMAL WORK
004800*                             VALUE PER ACTUARIAL REQUEST
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 INPUT-OUTPUT SECTION.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000 COPY ETRATETB.
006100
006200 01  WS-WORK-FIELDS.
006300     05  WS-COL-NBR                  PIC 9(01) COMP.
006400     05  WS-RATE-PER-1000             PIC 9(02)V99.
006500     05  WS-TERM-FACTOR-WORK          PIC 9(01)V99.
006600     05  WS-BASE-PRECISE              PIC S9(09)V9999 COMP-3.
006700     05  WS-ADJUSTED-PRECISE          PIC S9(09)V9999 COMP-3.
006800     05  WS-ANNUAL-PRECISE            PIC S9(09)V9999 COMP-3.
006900     05  WS-DISCOUNT-TOTAL            PIC S9(09)V9999 COMP-3
007000                                       VALUE 0.
007100     05  WS-FLOOR-PRECISE             PIC S9(09)V9999 COMP-3.     100824RM
007200     05  WS-FREQ-FACTOR-WORK          PIC 9(01)V99.
007300     05  FILLER                       PIC X(04).
007400
007500*    ROUND-HALF-TO-EVEN WORK AREA - SHARED BY EVERY CALL TO
007600*    905-ROUND-HALF-TO-EVEN.
007700 01  WS-ROUND-AREA.
007800     05  WS-ROUND-IN                  PIC S9(09)V9999 COMP-3.
007900     05  WS-ROUND-OUT                 PIC S9(09)V99 COMP-3.
008000     05  WS-ROUND-MICRO               PIC S9(13) COMP-3.
008100     05  WS-ROUND-CENTS               PIC S9(11) COMP-3.
008200     05  WS-ROUND-FRAC                PIC S9(04) COMP-3.
008300     05  WS-ROUND-EVEN-CK             PIC S9(11) COMP-3.
008400     05  WS-ROUND-EVEN-REM            PIC S9(04) COMP-3.
008500     05  FILLER                       PIC X(04).
008600
008700*    ALTERNATE BINARY VIEW OF WS-COL-NBR - DIAGNOSTIC DISPLAYS
008800*    USE THIS SO A BAD COLUMN NUMBER SHOWS UP AS A RECOGNIZABLE
008900*    TWO-DIGIT VALUE IN THE SYSOUT LISTING.
009000 01  WS-COL-NBR-DISPLAY REDEFINES WS-COL-NBR PIC 9(01).
009100
009200 LINKAGE SECTION.
009300 01  LK-RATE-CALC-REC.
009400     05  LK-VARIANT-CODE              PIC X(02).
009500         88  LK-IS-LIFE-SHIELD           VALUE "LS".
009600         88  LK-IS-LIFE-SHIELD-PLUS      VALUE "LP".
009700         88  LK-IS-LIFE-SHIELD-ROP       VALUE "LR".
009800     05  LK-GENDER                    PIC X(01).
009900     05  LK-AGE                       PIC 9(03).
010000     05  LK-SUM-ASSURED               PIC 9(09)V99.
010100     05  LK-POLICY-TERM                PIC 9(02).
010200     05  LK-PREMIUM-PAY-TERM           PIC 9(02).
010300     05  LK-PAY-FREQUENCY              PIC X(01).
010400     05  LK-TOBACCO-FLAG               PIC X(01).
010500     05  LK-OCCUPATION-CLASS           PIC X(01).
010600     05  LK-HEALTH-CONDITION           PIC X(01).
010700     05  LK-PURCHASE-CHANNEL           PIC X(01).
010800     05  LK-EXISTING-CUST-FLAG         PIC X(01).
010900     05  LK-BASE-PREMIUM-OUT           PIC 9(09)V99.
011000     05  LK-ADJUSTED-PREMIUM-OUT       PIC 9(09)V99.
011100     05  LK-ANNUAL-PREMIUM-OUT         PIC 9(09)V99.
011200     05  LK-MODAL-PREMIUM-OUT          PIC 9(09)V99.
011300     05  LK-TOTAL-PAYABLE-OUT          PIC 9(11)V99.
011400     05  LK-DISC-FLAG-ONLINE           PIC X(01).
011500     05  LK-DISC-FLAG-HIGH-SA          PIC X(01).
011600     05  LK-DISC-FLAG-NON-TOBACCO      PIC X(01).
011700     05  LK-DISC-FLAG-LOYALTY          PIC X(01).
011800     05  LK-RETURN-CD                  PIC S9(04) COMP.
011900
012000 PROCEDURE DIVISION USING LK-RATE-CALC-REC.
012100
012200 000-MAIN.
012300     IF NOT RATE-TABLE-LOADED
012400         PERFORM 050-LOAD-RATE-TABLE THRU 050-EXIT.
012500
012600     PERFORM 100-FIND-AGE-BAND THRU 100-EXIT.
012700     PERFORM 150-FIND-RATE-COLUMN THRU 150-EXIT.
012800     PERFORM 180-FIND-TERM-FACTOR THRU 180-EXIT.
012900     PERFORM 200-CALC-BASE-PREMIUM THRU 200-EXIT.
013000     PERFORM 250-CALC-ADJUSTED-PREMIUM THRU 250-EXIT.
013100     PERFORM 280-CALC-ANNUAL-PREMIUM THRU 280-EXIT.
013200     PERFORM 300-CALC-MODAL-AND-TOTAL THRU 300-EXIT.
013300     PERFORM 350-SET-DISCOUNT-FLAGS THRU 350-EXIT.
013400
013500     MOVE 0 TO LK-RETURN-CD.
013600     GOBACK.
013700
013800******************************************************************
013900*    050-LOAD-RATE-TABLE LOADS THE NINE ACTUARIAL AGE BANDS ONE
014000*    TIME PER RUN-UNIT.  THE COLUMN ORDER MATCHES THE COLUMN-
014100*    INDEXED REDEFINES IN ETRATETB: 1=LS-M 2=LS-F 3=LP-M 4=LP-F
014200*    5=LR-M 6=LR-F.
014300******************************************************************
014400 050-LOAD-RATE-TABLE.
014500     MOVE 18 TO WS-AGE-LOW(1).   MOVE 25 TO WS-AGE-HIGH(1).
014600     MOVE .92  TO WS-RATE-LS-M(1). MOVE .78  TO WS-RATE-LS-F(1).
014700     MOVE 1.10 TO WS-RATE-LP-M(1). MOVE .94  TO WS-RATE-LP-F(1).
014800     MOVE 1.84 TO WS-RATE-LR-M(1). MOVE 1.56 TO WS-RATE-LR-F(1).
014900
015000     MOVE 26 TO WS-AGE-LOW(2).   MOVE 30 TO WS-AGE-HIGH(2).
015100     MOVE 1.05 TO WS-RATE-LS-M(2). MOVE .89  TO WS-RATE-LS-F(2).
015200     MOVE 1.26 TO WS-RATE-LP-M(2). MOVE 1.07 TO WS-RATE-LP-F(2).
015300     MOVE 2.10 TO WS-RATE-LR-M(2). MOVE 1.78 TO WS-RATE-LR-F(2).
015400
015500     MOVE 31 TO WS-AGE-LOW(3).   MOVE 35 TO WS-AGE-HIGH(3).
015600     MOVE 1.32 TO WS-RATE-LS-M(3). MOVE 1.12 TO WS-RATE-LS-F(3).
015700     MOVE 1.58 TO WS-RATE-LP-M(3). MOVE 1.34 TO WS-RATE-LP-F(3).
015800     MOVE 2.64 TO WS-RATE-LR-M(3). MOVE 2.24 TO WS-RATE-LR-F(3).
015900
016000     MOVE 36 TO WS-AGE-LOW(4).   MOVE 40 TO WS-AGE-HIGH(4).
016100     MOVE 1.80 TO WS-RATE-LS-M(4). MOVE 1.53 TO WS-RATE-LS-F(4).
016200     MOVE 2.16 TO WS-RATE-LP-M(4). MOVE 1.84 TO WS-RATE-LP-F(4).
016300     MOVE 3.60 TO WS-RATE-LR-M(4). MOVE 3.06 TO WS-RATE-LR-F(4).
016400
016500     MOVE 41 TO WS-AGE-LOW(5).   MOVE 45 TO WS-AGE-HIGH(5).
016600     MOVE 2.55 TO WS-RATE-LS-M(5). MOVE 2.17 TO WS-RATE-LS-F(5).
016700     MOVE 3.06 TO WS-RATE-LP-M(5). MOVE 2.60 TO WS-RATE-LP-F(5).
016800     MOVE 5.10 TO WS-RATE-LR-M(5). MOVE 4.34 TO WS-RATE-LR-F(5).
016900
017000     MOVE 46 TO WS-AGE-LOW(6).   MOVE 50 TO WS-AGE-HIGH(6).
017100     MOVE 3.72 TO WS-RATE-LS-M(6). MOVE 3.16 TO WS-RATE-LS-F(6).
017200     MOVE 4.46 TO WS-RATE-LP-M(6). MOVE 3.79 TO WS-RATE-LP-F(6).
017300     MOVE 7.44 TO WS-RATE-LR-M(6). MOVE 6.32 TO WS-RATE-LR-F(6).
017400
017500     MOVE 51 TO WS-AGE-LOW(7).   MOVE 55 TO WS-AGE-HIGH(7).
017600     MOVE 5.48 TO WS-RATE-LS-M(7). MOVE 4.66 TO WS-RATE-LS-F(7).
017700     MOVE 6.58 TO WS-RATE-LP-M(7). MOVE 5.59 TO WS-RATE-LP-F(7).
017800     MOVE 10.96 TO WS-RATE-LR-M(7). MOVE 9.32 TO WS-RATE-LR-F(7).
017900
018000     MOVE 56 TO WS-AGE-LOW(8).   MOVE 60 TO WS-AGE-HIGH(8).
018100     MOVE 8.10 TO WS-RATE-LS-M(8). MOVE 6.89 TO WS-RATE-LS-F(8).
018200     MOVE 9.72 TO WS-RATE-LP-M(8). MOVE 8.27 TO WS-RATE-LP-F(8).
018300     MOVE 16.20 TO WS-RATE-LR-M(8). MOVE 13.78 TO WS-RATE-LR-F(8).
018400
018500     MOVE 61 TO WS-AGE-LOW(9).   MOVE 65 TO WS-AGE-HIGH(9).
018600     MOVE 11.95 TO WS-RATE-LS-M(9). MOVE 10.16 TO WS-RATE-LS-F(9).
018700     MOVE 14.34 TO WS-RATE-LP-M(9). MOVE 12.19 TO WS-RATE-LP-F(9).
018800     MOVE 23.90 TO WS-RATE-LR-M(9). MOVE 20.32 TO WS-RATE-LR-F(9).
018900
019000     MOVE 15 TO WS-TERM-HIGH(1).  MOVE .95 TO WS-TERM-FACTOR(1).
019100     MOVE 25 TO WS-TERM-HIGH(2).  MOVE 1.00 TO WS-TERM-FACTOR(2).
019200     MOVE 35 TO WS-TERM-HIGH(3).  MOVE 1.08 TO WS-TERM-FACTOR(3).
019300     MOVE 99 TO WS-TERM-HIGH(4).  MOVE 1.15 TO WS-TERM-FACTOR(4).
019400
019500     MOVE "Y" TO WS-RATE-TABLE-LOADED-SW.
019600 050-EXIT.
019700     EXIT.
019800
019900 100-FIND-AGE-BAND.
020000     SET RT-IDX TO 1.
020100     PERFORM 110-BAND-TEST THRU 110-EXIT
020200             VARYING RT-IDX FROM 1 BY 1 UNTIL
020300             RT-IDX > 9 OR LK-AGE NOT > WS-AGE-HIGH(RT-IDX).
020400     IF RT-IDX > 9
020500         SET RT-IDX TO 9.
020600 100-EXIT.
020700     EXIT.
020800
020900 110-BAND-TEST.
021000     CONTINUE.
021100 110-EXIT.
021200     EXIT.
021300
021400******************************************************************
021500*    COLUMN 1=LS-MALE 2=LS-FEMALE 3=LP-MALE 4=LP-FEMALE
021600*    5=LR-MALE 6=LR-FEMALE.  GENDER "O" RATES AS MALE PER
021700*    UNDERWRITING (SEE SPEC MEMO UW-22, NOT FILED HERE).
021800******************************************************************
021900 150-FIND-RATE-COLUMN.
022000     IF LK-IS-LIFE-SHIELD
022100         IF LK-GENDER = "F"
022200             MOVE 2 TO WS-COL-NBR
022300         ELSE
022400             MOVE 1 TO WS-COL-NBR
022500         END-IF
022600     ELSE
022700     IF LK-IS-LIFE-SHIELD-PLUS
022800         IF LK-GENDER = "F"
022900             MOVE 4 TO WS-COL-NBR
023000         ELSE
023100             MOVE 3 TO WS-COL-NBR
023200         END-IF
023300     ELSE
023400         IF LK-GENDER = "F"
023500             MOVE 6 TO WS-COL-NBR
023600         ELSE
023700             MOVE 5 TO WS-COL-NBR
023800         END-IF.
023900
024000     MOVE WS-RATE-BY-COL(RT-IDX, WS-COL-NBR) TO WS-RATE-PER-1000.
024100 150-EXIT.
024200     EXIT.
024300
024400 180-FIND-TERM-FACTOR.
024500     SET TF-IDX TO 1.
024600     PERFORM 185-TERM-TEST THRU 185-EXIT
024700             VARYING TF-IDX FROM 1 BY 1 UNTIL
024800             TF-IDX > 4 OR
024900             LK-POLICY-TERM NOT > WS-TERM-HIGH(TF-IDX).
025000     IF TF-IDX > 4
025100         SET TF-IDX TO 4.
025200     MOVE WS-TERM-FACTOR(TF-IDX) TO WS-TERM-FACTOR-WORK.
025300 180-EXIT.
025400     EXIT.
025500
025600 185-TERM-TEST.
025700     CONTINUE.
025800 185-EXIT.
025900     EXIT.
026000
026100 200-CALC-BASE-PREMIUM.
026200     COMPUTE WS-BASE-PRECISE =
026300             (LK-SUM-ASSURED / 1000) * WS-RATE-PER-1000
026400                                      * WS-TERM-FACTOR-WORK.
026500     MOVE WS-BASE-PRECISE TO WS-ROUND-IN.
026600     PERFORM 905-ROUND-HALF-TO-EVEN THRU 905-EXIT.                041124RM
026700     MOVE WS-ROUND-OUT TO LK-BASE-PREMIUM-OUT.
026800 200-EXIT.
026900     EXIT.
027000
027100******************************************************************
027200*    FIVE MULTIPLICATIVE FACTORS, IN THE ORDER UNDERWRITING
027300*    SIGNED OFF ON: TOBACCO, OCCUPATION, HEALTH, SUM-ASSURED
027400*    BAND, THEN PAY FREQUENCY.  DO NOT RE-ORDER - THE ROUNDED
027500*    RESULT IS NOT COMMUTATIVE WITH HALF-TO-EVEN IN PLAY.
027600******************************************************************
027700 250-CALC-ADJUSTED-PREMIUM.
027800     MOVE WS-BASE-PRECISE TO WS-ADJUSTED-PRECISE.
027900
028000     IF LK-TOBACCO-FLAG = "Y"
028100         COMPUTE WS-ADJUSTED-PRECISE ROUNDED =
028200                 WS-ADJUSTED-PRECISE * 1.75
028300     END-IF.
028400
028500     EVALUATE LK-OCCUPATION-CLASS
028600         WHEN "1"  CONTINUE
028700         WHEN "2"  COMPUTE WS-ADJUSTED-PRECISE =
028800                           WS-ADJUSTED-PRECISE * 1.10
028900         WHEN "3"  COMPUTE WS-ADJUSTED-PRECISE =
029000                           WS-ADJUSTED-PRECISE * 1.25
029100         WHEN "4"  COMPUTE WS-ADJUSTED-PRECISE =
029200                           WS-ADJUSTED-PRECISE * 1.50
029300     END-EVALUATE.
029400
029500     EVALUATE LK-HEALTH-CONDITION
029600         WHEN "G"  CONTINUE
029700         WHEN "N"  COMPUTE WS-ADJUSTED-PRECISE =
029800                           WS-ADJUSTED-PRECISE * 1.25
029900         WHEN "J"  COMPUTE WS-ADJUSTED-PRECISE =
030000                           WS-ADJUSTED-PRECISE * 1.75
030100     END-EVALUATE.
030200
030300     IF LK-SUM-ASSURED NOT > 2500000.00
030400         CONTINUE
030500     ELSE
030600     IF LK-SUM-ASSURED NOT > 5000000.00
030700         COMPUTE WS-ADJUSTED-PRECISE = WS-ADJUSTED-PRECISE * .98
030800     ELSE
030900     IF LK-SUM-ASSURED NOT > 10000000.00
031000         COMPUTE WS-ADJUSTED-PRECISE = WS-ADJUSTED-PRECISE * .95
031100     ELSE
031200     IF LK-SUM-ASSURED NOT > 20000000.00
031300         COMPUTE WS-ADJUSTED-PRECISE = WS-ADJUSTED-PRECISE * .92
031400     ELSE
031500         COMPUTE WS-ADJUSTED-PRECISE = WS-ADJUSTED-PRECISE * .90.
031600
031700     EVALUATE LK-PAY-FREQUENCY
031800         WHEN "Y"  MOVE 1.00 TO WS-FREQ-FACTOR-WORK
031900         WHEN "H"  MOVE 1.02 TO WS-FREQ-FACTOR-WORK
032000         WHEN "Q"  MOVE 1.04 TO WS-FREQ-FACTOR-WORK
032100         WHEN "M"  MOVE 1.08 TO WS-FREQ-FACTOR-WORK
032200     END-EVALUATE.
032300     COMPUTE WS-ADJUSTED-PRECISE =
032400             WS-ADJUSTED-PRECISE * WS-FREQ-FACTOR-WORK.
032500
032600     MOVE WS-ADJUSTED-PRECISE TO WS-ROUND-IN.
032700     PERFORM 905-ROUND-HALF-TO-EVEN THRU 905-EXIT.
032800     MOVE WS-ROUND-OUT TO LK-ADJUSTED-PREMIUM-OUT.
032900 250-EXIT.
033000     EXIT.
033100
033200******************************************************************
033300*    DISCOUNT AMOUNTS ARE ALWAYS ZERO IN THE CURRENT ACTUARIAL
033400*    SET-UP (350-EXIT BELOW JUST SETS FLAGS) SO THE FLOOR TEST
033500*    BELOW ALWAYS RESOLVES TO THE ADJUSTED PREMIUM ITSELF - IT
033600*    STAYS IN BECAUSE THE DISCOUNT AMOUNTS ARE A CONFIG SWITCH
033700*    AWAY FROM GOING LIVE (SEE TICKET ETB-0131).
033800******************************************************************
033900 280-CALC-ANNUAL-PREMIUM.
034000     COMPUTE WS-FLOOR-PRECISE = WS-ADJUSTED-PRECISE * .5.
034100     COMPUTE WS-ANNUAL-PRECISE =
034200             WS-ADJUSTED-PRECISE - WS-DISCOUNT-TOTAL.
034300     IF WS-ANNUAL-PRECISE < WS-FLOOR-PRECISE
034400         MOVE WS-FLOOR-PRECISE TO WS-ANNUAL-PRECISE.
034500
034600     MOVE WS-ANNUAL-PRECISE TO WS-ROUND-IN.
034700     PERFORM 905-ROUND-HALF-TO-EVEN THRU 905-EXIT.
034800     MOVE WS-ROUND-OUT TO LK-ANNUAL-PREMIUM-OUT.
034900 280-EXIT.
035000     EXIT.
035100
035200 300-CALC-MODAL-AND-TOTAL.
035300     COMPUTE LK-TOTAL-PAYABLE-OUT =
035400             LK-ANNUAL-PREMIUM-OUT * LK-PREMIUM-PAY-TERM.
035500
035600     COMPUTE WS-ANNUAL-PRECISE =
035700             LK-ANNUAL-PREMIUM-OUT * WS-FREQ-FACTOR-WORK.
035800     MOVE WS-ANNUAL-PRECISE TO WS-ROUND-IN.
035900     PERFORM 905-ROUND-HALF-TO-EVEN THRU 905-EXIT.
036000     MOVE WS-ROUND-OUT TO LK-MODAL-PREMIUM-OUT.
036100 300-EXIT.
036200     EXIT.
036300
036400 350-SET-DISCOUNT-FLAGS.
036500     MOVE "N" TO LK-DISC-FLAG-ONLINE.
036600     MOVE "N" TO LK-DISC-FLAG-HIGH-SA.
036700     MOVE "N" TO LK-DISC-FLAG-NON-TOBACCO.
036800     MOVE "N" TO LK-DISC-FLAG-LOYALTY.
036900
037000     IF LK-PURCHASE-CHANNEL = "O"
037100         MOVE "Y" TO LK-DISC-FLAG-ONLINE.
037200     IF LK-SUM-ASSURED NOT < 10000000.00
037300         MOVE "Y" TO LK-DISC-FLAG-HIGH-SA.
037400     IF LK-TOBACCO-FLAG = "N"
037500         MOVE "Y" TO LK-DISC-FLAG-NON-TOBACCO.
037600     IF LK-EXISTING-CUST-FLAG = "Y"
037700         MOVE "Y" TO LK-DISC-FLAG-LOYALTY.
037800 350-EXIT.
037900     EXIT.
038000
038100******************************************************************
038200*    905-ROUND-HALF-TO-EVEN - BANKER'S ROUNDING FROM 4 DECIMALS
038300*    (WS-ROUND-IN) TO 2 DECIMALS (WS-ROUND-OUT) WITHOUT RELYING
038400*    ON "COMPUTE ... ROUNDED MODE", WHICH THE 390 COMPILER WE
038500*    RUN UNDER DOES NOT SUPPORT.
038600******************************************************************
038700 905-ROUND-HALF-TO-EVEN.
038800     COMPUTE WS-ROUND-MICRO = WS-ROUND-IN * 10000.
038900     DIVIDE WS-ROUND-MICRO BY 100 GIVING WS-ROUND-CENTS
039000                                  REMAINDER WS-ROUND-FRAC.
039100     IF WS-ROUND-FRAC > 50
039200         ADD 1 TO WS-ROUND-CENTS
039300     ELSE
039400     IF WS-ROUND-FRAC = 50
039500         DIVIDE WS-ROUND-CENTS BY 2 GIVING WS-ROUND-EVEN-CK
039600                                    REMAINDER WS-ROUND-EVEN-REM
039700         IF WS-ROUND-EVEN-REM NOT = 0
039800             ADD 1 TO WS-ROUND-CENTS.
039900
040000     COMPUTE WS-ROUND-OUT = WS-ROUND-CENTS / 100.
040100 905-EXIT.
040200     EXIT.
