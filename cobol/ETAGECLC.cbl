000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ETAGECLC.
000400 AUTHOR. P D SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/12/24.
000700 DATE-COMPILED. 03/12/24.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM COMPUTES A CUSTOMER'S COMPLETED-YEARS
001400*          AGE AS OF THE QUOTATION BATCH'S PROCESSING DATE.  IT
001500*          IS CALLED ONCE PER APPLICATION FROM ETQEDIT'S
001600*          250-COMPUTE-AGE PARAGRAPH, BEFORE ANY ELIGIBILITY
001700*          EDIT IS PERFORMED.
001800*
001900*          AGE = YEAR(PROC) - YEAR(DOB), LESS 1 IF THE
002000*          (MONTH,DAY) OF THE PROCESSING DATE IS EARLIER THAN
002100*          THE (MONTH,DAY) OF BIRTH - I.E. THE BIRTHDAY HAS NOT
002200*          YET OCCURED THIS CALENDAR YEAR.
002300*
002400******************************************************************
002500*    CHANGE LOG
002600*    DATE     BY   TICKET    DESCRIPTION
002700*    -------- ---  --------  ----------------------------------
002800*    03/12/24  PDS  ETB-0102  INITIAL VERSION
002900*    05/20/24  RKM  ETB-0125  GUARD AGAINST A PROCESSING DATE
003000*                             EQUAL TO THE BIRTH DATE (AGE = 0)
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  WS-DOB-WORK                     PIC 9(08).
004300 01  WS-DOB-WORK-BROKEN REDEFINES WS-DOB-WORK.
004400     05  WS-DOB-YYYY                 PIC 9(04).
004500     05  WS-DOB-MM                   PIC 9(02).
004600     05  WS-DOB-DD                   PIC 9(02).
004700
004800 01  WS-PROC-WORK                    PIC 9(08).
004900 01  WS-PROC-WORK-BROKEN REDEFINES WS-PROC-WORK.
005000     05  WS-PROC-YYYY                PIC 9(04).
005100     05  WS-PROC-MM                  PIC 9(02).
005200     05  WS-PROC-DD                  PIC 9(02).
005300
005400 01  MISC-FIELDS.
005500     05  WS-AGE-COMP                 PIC S9(04) COMP.
005600     05  WS-DOB-MMDD                 PIC 9(04).
005700     05  WS-PROC-MMDD                PIC 9(04).
005800     05  FILLER                      PIC X(02).
005900
006000*    ALTERNATE UNSIGNED DISPLAY VIEW OF THE WORKING AGE, FOR
006100*    DISPLAY/DEBUG STATEMENTS ONLY - THE LINKAGE FIELD STAYS
006200*    AUTHORITATIVE.
006300 01  WS-AGE-COMP-DISPLAY REDEFINES WS-AGE-COMP PIC 9(04).
006400
006500 LINKAGE SECTION.
006600 01  LK-DATE-OF-BIRTH                PIC 9(08).
006700 01  LK-PROCESSING-DATE              PIC 9(08).
006800 01  LK-AGE-OUT                      PIC 9(03).
006900
007000 PROCEDURE DIVISION USING LK-DATE-OF-BIRTH,
007100                           LK-PROCESSING-DATE,
007200                           LK-AGE-OUT.
007300
007400 000-CALC-AGE.
007500     MOVE LK-DATE-OF-BIRTH TO WS-DOB-WORK.
007600     MOVE LK-PROCESSING-DATE TO WS-PROC-WORK.
007700
007800     COMPUTE WS-AGE-COMP = WS-PROC-YYYY - WS-DOB-YYYY.
007900
008000     COMPUTE WS-DOB-MMDD  = WS-DOB-MM * 100 + WS-DOB-DD.
008100     COMPUTE WS-PROC-MMDD = WS-PROC-MM * 100 + WS-PROC-DD.
008200
008300     IF WS-PROC-MMDD < WS-DOB-MMDD
008400         SUBTRACT 1 FROM WS-AGE-COMP.
008500
008600     IF WS-AGE-COMP < 0                                           052024RM
008700         MOVE 0 TO WS-AGE-COMP.
008800
008900     MOVE WS-AGE-COMP TO LK-AGE-OUT.
009000
009100     GOBACK.
