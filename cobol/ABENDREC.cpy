000100******************************************************************
000200*    ABENDREC   -  HOUSE-STANDARD ABEND DUMP RECORD
000300*    GENERIC COPYLIB MEMBER - SHARED ACROSS ALL BATCH FAMILIES
000400******************************************************************
000500*REMARKS.
000600*    WRITTEN TO SYSOUT BY ANY PROGRAM'S 1000-ABEND-RTN SO
000700*    PRODUCTION CONTROL HAS A CONSISTENT DUMP LINE TO GREP FOR,
000800*    REGARDLESS OF WHICH BATCH FAMILY BLEW UP.
000900******************************************************************
001000*    CHANGE LOG
001100*    DATE     BY   TICKET    DESCRIPTION
001200*    -------- ---  --------  ----------------------------------
001300*    (SHOP-STANDARD MEMBER - MAINTAINED UNDER CR-0002, NOT
001400*     PART OF THE ETOUCH II QUOTATION BATCH WORK)
001500******************************************************************
001600 01  ABEND-REC.
001700     05  ABEND-LITERAL               PIC X(08) VALUE "*ABEND* ".
001800     05  ABEND-PGM-ID                PIC X(08).
001900     05  ABEND-PARA-NAME             PIC X(20).
002000     05  ABEND-REASON                PIC X(40).
002100     05  EXPECTED-VAL                PIC X(12).
002200     05  ACTUAL-VAL                  PIC X(12).
002300     05  FILLER                      PIC X(08).
002400
002500 01  PARA-NAME                       PIC X(20) VALUE SPACES.
