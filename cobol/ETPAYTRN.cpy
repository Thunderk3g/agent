000100******************************************************************
000200*    ETPAYTRN   -  ETOUCH II PAYMENT TRANSACTION RECORD
000300*    HOUSE COPYLIB MEMBER - PAYMENT STATISTICS BATCH FAMILY
000400******************************************************************
000500*REMARKS.
000600*    ONE RECORD PER PAYMENT TRANSACTION, READ BY ETPAYSTS.
000700*    STATUS DRIVES THE PER-STATUS COUNT ACCUMULATION; AMOUNT
000800*    IS ACCUMULATED ONLY FOR SUCCESSFUL (S) TRANSACTIONS.
000900******************************************************************
001000*    CHANGE LOG
001100*    DATE     BY   TICKET    DESCRIPTION
001200*    -------- ---  --------  ----------------------------------
001300*    03/21/24  RKM  ETB-0111  INITIAL COPYBOOK
001400*    08/05/24  PDS  ETB-0148  ADDED EDITED AMOUNT REDEFINES FOR
001500*                             THE POLICY-NUMBER BUILD PARAGRAPH
001600******************************************************************
001700 01  ET-PAYMENT-REC.
001800     05  PAYMENT-ID                  PIC X(12).
001900     05  STATUS                      PIC X(01).
002000         88  PAY-STATUS-INITIATED       VALUE "I".
002100         88  PAY-STATUS-PROCESSING      VALUE "P".
002200         88  PAY-STATUS-SUCCESS         VALUE "S".
002300         88  PAY-STATUS-FAILED          VALUE "F".
002400         88  PAY-STATUS-CANCELLED       VALUE "C".
002500         88  PAY-STATUS-REFUNDED        VALUE "R".
002600     05  AMOUNT                      PIC 9(09)V99.
002700     05  FILLER                      PIC X(02).
002800
002900*    ALTERNATE VIEW - LETS ETPAYSTS GRAB THE FIRST 4 BYTES OF
003000*    THE PAYMENT-ID DIRECTLY FOR U8 POLICY-NUMBER COMPOSITION
003100*    WITHOUT A SEPARATE REFERENCE-MODIFICATION MOVE.
003200 01  ET-PAYMENT-REC-ID-VIEW REDEFINES ET-PAYMENT-REC.
003300     05  IDVIEW-PAYMENT-PREFIX-4     PIC X(04).
003400     05  IDVIEW-PAYMENT-SUFFIX-8     PIC X(08).
003500     05  FILLER                      PIC X(14).
