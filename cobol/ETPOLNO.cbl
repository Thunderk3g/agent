000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ETPOLNO.
000400 AUTHOR. R K MIRZA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/28/24.
000700 DATE-COMPILED. 03/28/24.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM BUILDS THE 26-BYTE POLICY NUMBER
001400*          ASSIGNED TO EVERY SUCCESSFULLY PAID ETOUCH II
001500*          APPLICATION.  IT IS CALLED ONCE PER SUCCESSFUL
001600*          PAYMENT RECORD FROM ETPAYSTS'S 400-BUILD-POLICY-NBR
001700*          PARAGRAPH.
001800*
001900*          LAYOUT:  "ETOUCH" (6) + PROCESSING DATE YYYYMMDD (8)
002000*          + FIRST 8 CHARACTERS OF THE APPLICATION ID (8) +
002100*          FIRST 4 CHARACTERS OF THE PAYMENT ID (4) = 26 BYTES.
002200*          THE PARTS ARE BUILT WITH A MOVE INTO EACH SLICE OF
002300*          WS-POLICY-NUMBER-WORK RATHER THAN STRING, PER SHOP
002400*          STANDARD - SEE STRLTH FOR WHY WE STOPPED USING
002500*          STRING/UNSTRING FOR FIXED-WIDTH CONCATENATION.
002600*
002700******************************************************************
002800*    CHANGE LOG
002900*    DATE     BY   TICKET    DESCRIPTION
003000*    -------- ---  --------  ----------------------------------
003100*    03/28/24  RKM  ETB-0118  INITIAL VERSION
003200*    07/14/24  PDS  ETB-0142  APPLICATION ID WAS BEING TAKEN
003300*                             FROM THE WRONG FIELD AFTER THE
003400*                             SESSION-ID RENAME IN THE WEB
003500*                             FRONT END - NOW TAKES LK-APP-ID
003600*                             EXPLICITLY PASSED BY ETPAYSTS
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  WS-POLICY-NUMBER-WORK.
004900     05  WS-POLICY-PREFIX            PIC X(06) VALUE "ETOUCH".
005000     05  WS-POLICY-DATE-PART         PIC 9(08).
005100     05  WS-POLICY-APPID-PART        PIC X(08).
005200     05  WS-POLICY-PAYID-PART        PIC X(04).
005300     05  FILLER                      PIC X(04).
005400
005500*    SINGLE-FIELD VIEW OF THE SAME 26 BYTES - USED TO MOVE THE
005600*    FINISHED NUMBER TO THE LINKAGE OUTPUT IN ONE STATEMENT.
005700 01  WS-POLICY-NUMBER-FLAT REDEFINES WS-POLICY-NUMBER-WORK
005800                                     PIC X(26).
005900
006000*    CALL COUNTER - RUNS FOR THE LIFE OF THE RUN-UNIT SINCE
006100*    WORKING-STORAGE IS NOT REINITIALIZED BETWEEN CALLS.  USED
006200*    ONLY FOR THE OCCASIONAL SYSOUT DUMP WHEN RECONCILING THE
006300*    PAYMENT REPORT AGAINST THE POLICY-NUMBER COUNT.
006400 77  WS-CALLS-THIS-RUN               PIC S9(07) COMP VALUE 0.
006500
006600 LINKAGE SECTION.
006700 01  LK-POLNO-CALC-REC.
006800     05  LK-PROCESSING-DATE          PIC 9(08).
006900     05  LK-APPLICATION-ID           PIC X(10).
007000     05  LK-PAYMENT-ID               PIC X(12).
007100     05  LK-POLICY-NUMBER-OUT        PIC X(26).
007200
007300*    BREAKS THE INCOMING APPLICATION ID INTO THE 8 BYTES THIS
007400*    PROGRAM ACTUALLY USES AND THE 2 TRAILING BYTES IT DOES NOT
007500*    - THE APPLICATION-ID FIELD IS 10 BYTES SHOP-WIDE BUT ONLY
007600*    THE FIRST 8 GO INTO THE POLICY NUMBER.
007700 01  LK-APPLICATION-ID-VIEW REDEFINES LK-APPLICATION-ID.
007800     05  LK-APPID-FIRST-8            PIC X(08).
007900     05  LK-APPID-LAST-2             PIC X(02).
008000
008100*    SAME IDEA FOR THE PAYMENT ID - ONLY THE FIRST 4 BYTES GO
008200*    INTO THE POLICY NUMBER.
008300 01  LK-PAYMENT-ID-VIEW REDEFINES LK-PAYMENT-ID.
008400     05  LK-PAYID-FIRST-4            PIC X(04).
008500     05  LK-PAYID-LAST-8             PIC X(08).
008600
008700 PROCEDURE DIVISION USING LK-POLNO-CALC-REC.
008800
008900 000-BUILD-POLICY-NUMBER.
009000     ADD +1 TO WS-CALLS-THIS-RUN.
009100     MOVE "ETOUCH"           TO WS-POLICY-PREFIX.
009200     MOVE LK-PROCESSING-DATE TO WS-POLICY-DATE-PART.
009300     MOVE LK-APPID-FIRST-8   TO WS-POLICY-APPID-PART.             071424PS
009400     MOVE LK-PAYID-FIRST-4   TO WS-POLICY-PAYID-PART.
009500
009600     MOVE WS-POLICY-NUMBER-FLAT TO LK-POLICY-NUMBER-OUT.
009700
009800     GOBACK.
