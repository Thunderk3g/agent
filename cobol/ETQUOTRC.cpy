000100******************************************************************
000200*    ETQUOTRC   -  ETOUCH II QUOTE RECORD
000300*    HOUSE COPYLIB MEMBER - QUOTATION BATCH FAMILY (ET-PREFIX)
000400******************************************************************
000500*REMARKS.
000600*    UP TO THREE RECORDS WRITTEN PER ELIGIBLE APPLICATION, ONE
000700*    PER PRODUCT VARIANT (LS/LP/LR), IN ASCENDING ORDER OF
000800*    ANNUAL PREMIUM.  FILE IS LINE SEQUENTIAL, 80 BYTES NOMINAL.
000900******************************************************************
001000*    CHANGE LOG
001100*    DATE     BY   TICKET    DESCRIPTION
001200*    -------- ---  --------  ----------------------------------
001300*    03/18/24  RKM  ETB-0108  INITIAL COPYBOOK
001400*    07/09/24  PDS  ETB-0141  ADDED TOTAL-PAYABLE EDITED VIEW
001500*                             FOR THE SUMMARY REPORT PARAGRAPHS
001600******************************************************************
001700 01  ET-QUOTE-REC.
001800     05  QUOTE-APP-ID                PIC X(10).
001900     05  VARIANT-CODE                PIC X(02).
002000         88  VARIANT-LIFE-SHIELD       VALUE "LS".
002100         88  VARIANT-LIFE-SHIELD-PLUS  VALUE "LP".
002200         88  VARIANT-LIFE-SHIELD-ROP   VALUE "LR".
002300     05  BASE-PREMIUM                PIC 9(09)V99.
002400     05  ADJUSTED-PREMIUM            PIC 9(09)V99.
002500     05  ANNUAL-PREMIUM              PIC 9(09)V99.
002600     05  MODAL-PREMIUM               PIC 9(09)V99.
002700     05  TOTAL-PAYABLE               PIC 9(11)V99.
002800     05  DISCOUNT-FLAGS.
002900         10  DISC-FLAG-ONLINE        PIC X(01).
003000         10  DISC-FLAG-HIGH-SA       PIC X(01).
003100         10  DISC-FLAG-NON-TOBACCO   PIC X(01).
003200         10  DISC-FLAG-LOYALTY       PIC X(01).
003300     05  RISK-PROFILE                PIC X(01).
003400     05  RECOMMENDED-FLAG            PIC X(01).
003500         88  IS-RECOMMENDED-VARIANT    VALUE "Y".
003600     05  FILLER                      PIC X(05).
003700
003800*    EDITED VIEW OF TOTAL-PAYABLE FOR THE DETAIL REPORT LINE -
003900*    AVOIDS A SEPARATE WORKING-STORAGE MOVE IN EVERY CALLER.
004000 01  ET-QUOTE-REC-RPT-VIEW REDEFINES ET-QUOTE-REC.
004100     05  RPT-VIEW-APP-ID             PIC X(10).
004200     05  RPT-VIEW-VARIANT-CODE       PIC X(02).
004300     05  FILLER                      PIC X(33).
004400     05  RPT-VIEW-ANNUAL-PREMIUM-ED  PIC X(11).
004500     05  RPT-VIEW-MODAL-PREMIUM-ED   PIC X(13).
004600     05  RPT-VIEW-RECOMMENDED-FLAG   PIC X(01).
004700     05  FILLER                      PIC X(10).
