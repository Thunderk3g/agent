000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ETQRATE.
000300 AUTHOR. P D SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/18/24.
000600 DATE-COMPILED. 03/18/24.
000700 SECURITY. NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM IS THE SECOND STEP OF THE ETOUCH II
001200*          QUOTATION BATCH.  IT READS THE "GOOD" APPLICATIONS
001300*          WRITTEN BY ETQEDIT, VALIDATES THE REQUESTED SUM
001400*          ASSURED, RATES ALL THREE PRODUCT VARIANTS (LIFE
001500*          SHIELD, LIFE SHIELD PLUS, LIFE SHIELD ROP) THROUGH
001600*          ETRATCLC, SORTS THE THREE QUOTES ASCENDING BY ANNUAL
001700*          PREMIUM, FLAGS THE RECOMMENDED VARIANT AND WRITES
001800*          THE QUOTE RECORDS AND THE QUOTATION SUMMARY REPORT.
001900*
002000*          SUM-ASSURED FAILURES ARE APPENDED TO THE SAME
002100*          EXCEPTION FILE ETQEDIT WRITES (CODE E5) SO
002200*          UNDERWRITING WORKS OFF ONE LISTING FOR THE WHOLE
002300*          INTAKE.
002400*
002500******************************************************************
002600*
002700*          INPUT FILE              -   UT-S-ETGOOD
002800*
002900*          OUTPUT FILE PRODUCED    -   UT-S-ETQUOT
003000*
003100*          OUTPUT ERROR FILE       -   UT-S-ETEXCP (EXTEND)
003200*
003300*          REPORT FILE             -   UT-S-ETQRPT
003400*
003500*          DUMP FILE               -   SYSOUT
003600*
003700******************************************************************
003800*    CHANGE LOG
003900*    DATE     BY   TICKET    DESCRIPTION
004000*    -------- ---  --------  ----------------------------------
004100*    03/18/24  PDS  ETB-0108  INITIAL VERSION
004200*    06/10/24  PDS  ETB-0138  NOW READS THE TRAILER RECORD ETQEDIT
004300*                             WRITES AT END OF ETGOOD SO THE
004400*                             CONTROL-TOTAL BLOCK CAN SHOW
004500*                             RECORDS READ/ELIGIBLE/REJECTED
004600*    09/02/24  RKM  ETB-0149  3-WAY QUOTE SORT WAS LEFT-TO-RIGHT
004700*                             ONLY - ADDED THE THIRD COMPARE/SWAP
004800*                             PASS, A TIE ON THE FIRST TWO COULD
004900*                             LEAVE THE THIRD QUOTE OUT OF ORDER
005000*    11/04/24  RKM  ETB-0161  WS-MAX-SUM-ASSURED-MULT AND
005100*                             WS-MIN-SUM-ASSURED WERE BEING
005200*                             ZEROED BY THE INITIALIZE IN
005300*                             000-HOUSEKEEPING EVERY RUN - EVERY
005400*                             ELIGIBLE APPLICATION WAS REJECTED
005500*                             E5 REGARDLESS OF COVER AMOUNT.
005600*                             MOVED BOTH TO THEIR OWN
005700*                             WS-RATE-CONSTANTS GROUP THAT
005800*                             HOUSEKEEPING NEVER TOUCHES
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SYSOUT
006900     ASSIGN TO UT-S-SYSOUT
007000       ORGANIZATION IS SEQUENTIAL.

007100     SELECT ETGOOD
007200     ASSIGN TO UT-S-ETGOOD
007300       ORGANIZATION IS LINE SEQUENTIAL
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.

007600     SELECT ETQUOT
007700     ASSIGN TO UT-S-ETQUOT
007800       ORGANIZATION IS LINE SEQUENTIAL
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.

008100     SELECT ETEXCP
008200     ASSIGN TO UT-S-ETEXCP
008300       ORGANIZATION IS LINE SEQUENTIAL
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.

008600     SELECT ETQRPT
008700     ASSIGN TO UT-S-ETQRPT
008800       ORGANIZATION IS LINE SEQUENTIAL
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.

009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  SYSOUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 130 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS SYSOUT-REC.
009900 01  SYSOUT-REC  PIC X(130).

010000****** WRITTEN BY ETQEDIT FOR EVERY ELIGIBLE APPLICATION, PLUS
010100****** ONE TRAILER RECORD AS THE LAST RECORD ON THE FILE
010200 FD  ETGOOD
010300     LABEL RECORDS ARE STANDARD
010400     DATA RECORD IS ETGOOD-REC.
010500 01  ETGOOD-REC                     PIC X(90).

010600****** UP TO THREE RECORDS PER ELIGIBLE APPLICATION, SORTED
010700****** ASCENDING BY ANNUAL PREMIUM - SEE ETQUOTRC FOR LAYOUT
010800 FD  ETQUOT
010900     LABEL RECORDS ARE STANDARD
011000     DATA RECORD IS ETQUOT-REC.
011100 01  ETQUOT-REC                     PIC X(80).

011200****** OPENED EXTEND - APPENDS CODE E5 BEHIND ETQEDIT'S E1/E2/
011300****** E3/E4/E6 RECORDS ON THE SAME EXCEPTION DATASET
011400 FD  ETEXCP
011500     LABEL RECORDS ARE STANDARD
011600     DATA RECORD IS ETEXCP-REC.
011700 01  ETEXCP-REC                     PIC X(72).

011800****** 132-COLUMN QUOTATION SUMMARY REPORT
011900 FD  ETQRPT
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 132 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS ETQRPT-REC.
012500 01  ETQRPT-REC                     PIC X(132).

012600 WORKING-STORAGE SECTION.

012700 01  FILE-STATUS-CODES.
012800     05  OFCODE                  PIC X(2).
012900         88 CODE-WRITE    VALUE SPACES.
013000     05  FILLER                  PIC X(02).

013100 COPY ETGOODRC.
013200 COPY ETQUOTRC.
013300 COPY ETEXCPRC.
013400 COPY ABENDREC.

013500*    COMPILE-TIME PROCESSING DATE - MUST MATCH THE VALUE ETQEDIT
013600*    COMPILED WITH FOR A GIVEN RUN (TICKET ETB-0147).
013700 01  WS-PROCESSING-DATE              PIC 9(08) VALUE 20240401.

013800*    U3 SUM-ASSURED-EDIT CONSTANTS - KEPT OUT OF
013900*    COUNTERS-IDXS-AND-ACCUMULATORS ON PURPOSE SO
014000*    000-HOUSEKEEPING'S INITIALIZE OF THAT GROUP CANNOT ZERO
014100*    THEM (TICKET ETB-0161 - THE MULTIPLIER WAS BEING WIPED TO
014200*    ZERO EVERY RUN, WHICH MADE 300-SUM-ASSURED-EDITS REJECT
014300*    E5 EVERY ELIGIBLE APPLICATION REGARDLESS OF COVER AMOUNT).
014400 01  WS-RATE-CONSTANTS.                                           110424RM
014500     05  WS-MIN-SUM-ASSURED           PIC 9(09)V99
014600                                        VALUE 5000000.00.
014700     05  WS-MAX-SUM-ASSURED-MULT      PIC 9(02) COMP VALUE 20.
014800     05  FILLER                       PIC X(04).

014900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015000     05  RECORDS-READ                PIC 9(07) COMP.
015100     05  RECORDS-ELIGIBLE             PIC 9(07) COMP.
015200     05  RECORDS-REJECTED             PIC 9(07) COMP.
015300     05  REJECT-E1-CNT                PIC 9(07) COMP.
015400     05  REJECT-E2-CNT                PIC 9(07) COMP.
015500     05  REJECT-E3-CNT                PIC 9(07) COMP.
015600     05  REJECT-E4-CNT                PIC 9(07) COMP.
015700     05  REJECT-E5-CNT                PIC 9(07) COMP.
015800     05  REJECT-E6-CNT                PIC 9(07) COMP.
015900     05  QUOTES-WRITTEN               PIC 9(07) COMP.
016000     05  WS-MAX-SUM-ASSURED           PIC 9(11)V99.
016100     05  WS-LINES                     PIC 9(02) COMP VALUE 99.
016200     05  WS-PAGES                     PIC 9(03) COMP VALUE 0.

016300*    TOTAL ANNUAL PREMIUM ACCUMULATES IN 4-DECIMAL PRECISION
016400*    THEN IS EDITED FOR THE REPORT AT 900-CONTROL-TOTALS - SEE
016500*    ETRATCLC'S REMARKS FOR WHY WE KEEP 4 DECIMALS UNTIL THE
016600*    VERY LAST ROUNDING.
016700     05  WS-TOTAL-ANNUAL-PREMIUM      PIC S9(11)V99 COMP-3
016800                                        VALUE 0.
016900     05  FILLER                      PIC X(02).

017000*    UNSIGNED DISPLAY VIEW OF THE MAXIMUM SUM-ASSURED LIMIT,
017100*    USED ONLY WHEN DEBUGGING A REJECTED E5B ON THE CONSOLE.
017200 01  WS-MAX-SUM-ASSURED-DISPLAY REDEFINES WS-MAX-SUM-ASSURED
017300                                     PIC 9(11)V99.

017400*    COMPILE-TIME PROCESSING DATE BROKEN OUT FOR THE REPORT
017500*    HEADER - NOT USED FOR ARITHMETIC.
017600 01  WS-PROCESSING-DATE-BROKEN REDEFINES WS-PROCESSING-DATE.
017700     05  WS-PROC-DATE-YYYY           PIC 9(04).
017800     05  WS-PROC-DATE-MM             PIC 9(02).
017900     05  WS-PROC-DATE-DD             PIC 9(02).

018000 01  FLAGS-AND-SWITCHES.
018100     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
018200         88  NO-MORE-DATA               VALUE "N".
018300     05  TRAILER-SEEN-SW             PIC X(01) VALUE "N".
018400         88  TRAILER-RECORD-SEEN        VALUE "Y".
018500     05  SUM-ASSURED-BAD-SW          PIC X(01).
018600         88  SUM-ASSURED-IS-BAD         VALUE "Y".
018700         88  SUM-ASSURED-IS-GOOD        VALUE "N".
018800     05  REJECT-CODE-HOLD            PIC X(02) VALUE "E5".
018900     05  REJECT-TEXT-HOLD            PIC X(58).
019000     05  WS-RECOMMENDED-VARIANT      PIC X(02).
019100     05  FILLER                      PIC X(04).

019200 77  ZERO-VAL                        PIC 9(01) VALUE 0.
019300 77  ONE-VAL                         PIC 9(01) VALUE 1.

019400*    ONE ROW PER VARIANT RATED FOR THE CURRENT APPLICATION -
019500*    FILLED BY 400-RATE-ONE-VARIANT, RE-ORDERED BY
019600*    600-SORT-QUOTE-TABLE, WRITTEN BY 700-WRITE-QUOTES.
019700 01  WS-QUOTE-TABLE.
019800     05  WS-QUOTE-ROW OCCURS 3 TIMES INDEXED BY Q-IDX.
019900         10  WS-Q-VARIANT-CODE        PIC X(02).
020000         10  WS-Q-BASE-PREMIUM        PIC 9(09)V99.
020100         10  WS-Q-ADJUSTED-PREMIUM    PIC 9(09)V99.
020200         10  WS-Q-ANNUAL-PREMIUM      PIC 9(09)V99.
020300         10  WS-Q-MODAL-PREMIUM       PIC 9(09)V99.
020400         10  WS-Q-TOTAL-PAYABLE       PIC 9(11)V99.
020500         10  WS-Q-DISC-ONLINE         PIC X(01).
020600         10  WS-Q-DISC-HIGH-SA        PIC X(01).
020700         10  WS-Q-DISC-NON-TOB        PIC X(01).
020800         10  WS-Q-DISC-LOYALTY        PIC X(01).
020900         10  WS-Q-RECOMMENDED-FLAG    PIC X(01).
021000         10  FILLER                   PIC X(02).

021100*    HOLDING AREA FOR THE COMPARE/SWAP LOGIC IN
021200*    600-SORT-QUOTE-TABLE - SAME LAYOUT AS ONE WS-QUOTE-ROW SO A  090224RM
021300*    SINGLE GROUP MOVE SWAPS ALL ELEVEN FIELDS AT ONCE.
021400 01  WS-SWAP-ROW.
021500     05  SWAP-VARIANT-CODE            PIC X(02).
021600     05  SWAP-BASE-PREMIUM            PIC 9(09)V99.
021700     05  SWAP-ADJUSTED-PREMIUM        PIC 9(09)V99.
021800     05  SWAP-ANNUAL-PREMIUM          PIC 9(09)V99.
021900     05  SWAP-MODAL-PREMIUM           PIC 9(09)V99.
022000     05  SWAP-TOTAL-PAYABLE           PIC 9(11)V99.
022100     05  SWAP-DISC-ONLINE             PIC X(01).
022200     05  SWAP-DISC-HIGH-SA            PIC X(01).
022300     05  SWAP-DISC-NON-TOB            PIC X(01).
022400     05  SWAP-DISC-LOYALTY            PIC X(01).
022500     05  SWAP-RECOMMENDED-FLAG        PIC X(01).
022600     05  FILLER                       PIC X(02).

022700*    LINKAGE REC PASSED TO ETRATCLC, ONE CALL PER VARIANT.
022800 01  WS-RATE-CALC-REC.
022900     05  WS-RC-VARIANT-CODE           PIC X(02).
023000     05  WS-RC-GENDER                 PIC X(01).
023100     05  WS-RC-AGE                    PIC 9(03).
023200     05  WS-RC-SUM-ASSURED            PIC 9(09)V99.
023300     05  WS-RC-POLICY-TERM            PIC 9(02).
023400     05  WS-RC-PREMIUM-PAY-TERM       PIC 9(02).
023500     05  WS-RC-PAY-FREQUENCY          PIC X(01).
023600     05  WS-RC-TOBACCO-FLAG           PIC X(01).
023700     05  WS-RC-OCCUPATION-CLASS       PIC X(01).
023800     05  WS-RC-HEALTH-CONDITION       PIC X(01).
023900     05  WS-RC-PURCHASE-CHANNEL       PIC X(01).
024000     05  WS-RC-EXISTING-CUST-FLAG     PIC X(01).
024100     05  WS-RC-BASE-PREMIUM-OUT       PIC 9(09)V99.
024200     05  WS-RC-ADJUSTED-PREMIUM-OUT   PIC 9(09)V99.
024300     05  WS-RC-ANNUAL-PREMIUM-OUT     PIC 9(09)V99.
024400     05  WS-RC-MODAL-PREMIUM-OUT      PIC 9(09)V99.
024500     05  WS-RC-TOTAL-PAYABLE-OUT      PIC 9(11)V99.
024600     05  WS-RC-DISC-FLAG-ONLINE       PIC X(01).
024700     05  WS-RC-DISC-FLAG-HIGH-SA      PIC X(01).
024800     05  WS-RC-DISC-FLAG-NON-TOBACCO  PIC X(01).
024900     05  WS-RC-DISC-FLAG-LOYALTY      PIC X(01).
025000     05  WS-RC-RETURN-CD              PIC S9(04) COMP.
025100     05  FILLER                       PIC X(02).

025200*    PAGE HEADER LINE
025300 01  WS-HDR1-LINE.
025400     05  FILLER                      PIC X(44) VALUE SPACES.
025500     05  FILLER                      PIC X(44)
025600         VALUE "ETQRATE - ETOUCH II QUOTATION SUMMARY REPORT".
025700     05  FILLER                      PIC X(14) VALUE SPACES.
025800     05  FILLER                      PIC X(05) VALUE "PAGE ".
025900     05  HDR1-PAGE-NBR               PIC ZZ9.
026000     05  FILLER                      PIC X(22) VALUE SPACES.

026100 01  WS-HDR2-LINE.
026200     05  FILLER                      PIC X(44) VALUE SPACES.
026300     05  FILLER                      PIC X(18)
026400         VALUE "PROCESSING DATE : ".
026500     05  HDR2-PROC-YYYY              PIC 9(04).
026600     05  FILLER                      PIC X(01) VALUE "/".
026700     05  HDR2-PROC-MM                PIC 9(02).
026800     05  FILLER                      PIC X(01) VALUE "/".
026900     05  HDR2-PROC-DD                PIC 9(02).
027000     05  FILLER                      PIC X(60) VALUE SPACES.

027100 01  WS-COL-HDR-LINE.
027200     05  FILLER                      PIC X(04) VALUE SPACES.
027300     05  FILLER                      PIC X(10) VALUE "APP-ID".
027400     05  FILLER                      PIC X(08) VALUE "VARIANT".
027500     05  FILLER                      PIC X(18)
027600                                      VALUE "ANNUAL PREMIUM".
027700     05  FILLER                      PIC X(18)
027800                                      VALUE "MODAL PREMIUM".
027900     05  FILLER                      PIC X(12) VALUE "RECOMMEND".
028000     05  FILLER                      PIC X(62) VALUE SPACES.

028100 01  WS-DETAIL-LINE.
028200     05  FILLER                      PIC X(04) VALUE SPACES.
028300     05  DTL-APP-ID                  PIC X(10).
028400     05  FILLER                      PIC X(02) VALUE SPACES.
028500     05  DTL-VARIANT-CODE            PIC X(02).
028600     05  FILLER                      PIC X(06) VALUE SPACES.
028700     05  DTL-ANNUAL-PREMIUM          PIC $$$,$$$,$$9.99.
028800     05  FILLER                      PIC X(04) VALUE SPACES.
028900     05  DTL-MODAL-PREMIUM           PIC $$$,$$$,$$9.99.
029000     05  FILLER                      PIC X(05) VALUE SPACES.
029100     05  DTL-RECOMMENDED-FLAG        PIC X(03).
029200     05  FILLER                      PIC X(59) VALUE SPACES.

029300 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.

029400 01  WS-TOTAL-LINE-1.
029500     05  FILLER                      PIC X(04) VALUE SPACES.
029600     05  FILLER                      PIC X(24)
029700         VALUE "RECORDS READ           ".
029800     05  TOT-RECORDS-READ            PIC ZZZ,ZZ9.
029900     05  FILLER                      PIC X(97) VALUE SPACES.

030000 01  WS-TOTAL-LINE-2.
030100     05  FILLER                      PIC X(04) VALUE SPACES.
030200     05  FILLER                      PIC X(24)
030300         VALUE "APPLICATIONS ELIGIBLE  ".
030400     05  TOT-RECORDS-ELIGIBLE        PIC ZZZ,ZZ9.
030500     05  FILLER                      PIC X(97) VALUE SPACES.

030600 01  WS-TOTAL-LINE-3.
030700     05  FILLER                      PIC X(04) VALUE SPACES.
030800     05  FILLER                      PIC X(24)
030900         VALUE "APPLICATIONS REJECTED  ".
031000     05  TOT-RECORDS-REJECTED        PIC ZZZ,ZZ9.
031100     05  FILLER                      PIC X(97) VALUE SPACES.

031200 01  WS-TOTAL-LINE-4.
031300     05  FILLER                      PIC X(08) VALUE SPACES.
031400     05  FILLER                      PIC X(10) VALUE "BY CODE".
031500     05  TOT-E1-LABEL                PIC X(04) VALUE "E1 ".
031600     05  TOT-E1-CNT                  PIC ZZZ,ZZ9.
031700     05  FILLER                      PIC X(02) VALUE SPACES.
031800     05  TOT-E2-LABEL                PIC X(04) VALUE "E2 ".
031900     05  TOT-E2-CNT                  PIC ZZZ,ZZ9.
032000     05  FILLER                      PIC X(02) VALUE SPACES.
032100     05  TOT-E3-LABEL                PIC X(04) VALUE "E3 ".
032200     05  TOT-E3-CNT                  PIC ZZZ,ZZ9.
032300     05  FILLER                      PIC X(02) VALUE SPACES.
032400     05  TOT-E4-LABEL                PIC X(04) VALUE "E4 ".
032500     05  TOT-E4-CNT                  PIC ZZZ,ZZ9.
032600     05  FILLER                      PIC X(02) VALUE SPACES.
032700     05  TOT-E5-LABEL                PIC X(04) VALUE "E5 ".
032800     05  TOT-E5-CNT                  PIC ZZZ,ZZ9.
032900     05  FILLER                      PIC X(02) VALUE SPACES.
033000     05  TOT-E6-LABEL                PIC X(04) VALUE "E6 ".
033100     05  TOT-E6-CNT                  PIC ZZZ,ZZ9.
033200     05  FILLER                      PIC X(34) VALUE SPACES.

033300 01  WS-TOTAL-LINE-5.
033400     05  FILLER                      PIC X(04) VALUE SPACES.
033500     05  FILLER                      PIC X(24)
033600         VALUE "QUOTES WRITTEN         ".
033700     05  TOT-QUOTES-WRITTEN          PIC ZZZ,ZZ9.
033800     05  FILLER                      PIC X(97) VALUE SPACES.

033900 01  WS-TOTAL-LINE-6.
034000     05  FILLER                      PIC X(04) VALUE SPACES.
034100     05  FILLER                      PIC X(24)
034200         VALUE "TOTAL ANNUAL PREMIUM   ".
034300     05  TOT-ANNUAL-PREMIUM          PIC $,$$$,$$$,$$9.99.
034400     05  FILLER                      PIC X(90) VALUE SPACES.

034500 PROCEDURE DIVISION.
034600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034700     PERFORM 100-MAINLINE THRU 100-EXIT
034800             UNTIL NO-MORE-DATA OR TRAILER-RECORD-SEEN.
034900     PERFORM 900-CLEANUP THRU 900-EXIT.
035000     MOVE +0 TO RETURN-CODE.
035100     GOBACK.

035200 000-HOUSEKEEPING.
035300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035400     DISPLAY "******** BEGIN JOB ETQRATE ********".
035500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
035600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
035700     PERFORM 900-READ-ETGOOD THRU 900-READ-EXIT.
035800     IF NO-MORE-DATA
035900         MOVE "EMPTY HAND-OFF FILE" TO ABEND-REASON
036000         GO TO 1000-ABEND-RTN.
036100 000-EXIT.
036200     EXIT.

036300 100-MAINLINE.
036400     MOVE "100-MAINLINE" TO PARA-NAME.
036500     MOVE "N" TO SUM-ASSURED-BAD-SW.

036600     PERFORM 300-SUM-ASSURED-EDITS THRU 300-EXIT.

036700     IF SUM-ASSURED-IS-BAD
036800         ADD +1 TO REJECT-E5-CNT
036900         PERFORM 710-WRITE-ETEXCP THRU 710-EXIT
037000     ELSE
037100         PERFORM 400-RATE-ONE-VARIANT THRU 400-EXIT
037200                 VARYING Q-IDX FROM 1 BY 1 UNTIL Q-IDX > 3
037300         PERFORM 600-SORT-QUOTE-TABLE THRU 600-EXIT
037400         PERFORM 650-SELECT-RECOMMENDATION THRU 650-EXIT
037500         PERFORM 700-WRITE-QUOTES THRU 700-EXIT.

037600     PERFORM 900-READ-ETGOOD THRU 900-READ-EXIT.
037700 100-EXIT.
037800     EXIT.

037900******************************************************************
038000*    300-SUM-ASSURED-EDITS  -  U3.  E5A = BELOW THE PRODUCT
038100*    MINIMUM.  E5B = ABOVE 20 TIMES THE APPLICANT'S ANNUAL
038200*    INCOME.  EITHER FAILURE REJECTS WITH CODE E5.
038300******************************************************************
038400 300-SUM-ASSURED-EDITS.
038500     MOVE "300-SUM-ASSURED-EDITS" TO PARA-NAME.
038600     COMPUTE WS-MAX-SUM-ASSURED =
038700             GOOD-REC-ANNUAL-INCOME * WS-MAX-SUM-ASSURED-MULT.

038800     IF GOOD-REC-SUM-ASSURED < WS-MIN-SUM-ASSURED
038900         MOVE "Y" TO SUM-ASSURED-BAD-SW
039000         MOVE "SUM ASSURED BELOW PRODUCT MINIMUM" TO
039100              REJECT-TEXT-HOLD
039200         GO TO 300-EXIT.

039300     IF GOOD-REC-SUM-ASSURED > WS-MAX-SUM-ASSURED
039400         MOVE "Y" TO SUM-ASSURED-BAD-SW
039500         MOVE "SUM ASSURED EXCEEDS 20X ANNUAL INCOME" TO
039600              REJECT-TEXT-HOLD
039700         GO TO 300-EXIT.
039800 300-EXIT.
039900     EXIT.

040000******************************************************************
040100*    400-RATE-ONE-VARIANT  -  U1/U5.  CALLED THREE TIMES BY THE
040200*    MAINLINE'S PERFORM...VARYING, ONCE PER VARIANT IN THE
040300*    FIXED ORDER LS, LP, LR.  Q-IDX SELECTS BOTH THE VARIANT
040400*    LITERAL AND THE QUOTE-TABLE ROW THE RESULT LANDS IN.
040500******************************************************************
040600 400-RATE-ONE-VARIANT.
040700     MOVE "400-RATE-ONE-VARIANT" TO PARA-NAME.
040800     EVALUATE Q-IDX
040900         WHEN 1  MOVE "LS" TO WS-RC-VARIANT-CODE
041000         WHEN 2  MOVE "LP" TO WS-RC-VARIANT-CODE
041100         WHEN 3  MOVE "LR" TO WS-RC-VARIANT-CODE
041200     END-EVALUATE.

041300     MOVE GOOD-REC-GENDER             TO WS-RC-GENDER.
041400     MOVE GOOD-REC-AGE                TO WS-RC-AGE.
041500     MOVE GOOD-REC-SUM-ASSURED        TO WS-RC-SUM-ASSURED.
041600     MOVE GOOD-REC-POLICY-TERM        TO WS-RC-POLICY-TERM.
041700     MOVE GOOD-REC-PREMIUM-PAY-TERM   TO WS-RC-PREMIUM-PAY-TERM.
041800     MOVE GOOD-REC-PAY-FREQUENCY      TO WS-RC-PAY-FREQUENCY.
041900     MOVE GOOD-REC-TOBACCO-FLAG       TO WS-RC-TOBACCO-FLAG.
042000     MOVE GOOD-REC-OCCUPATION-CLASS   TO WS-RC-OCCUPATION-CLASS.
042100     MOVE GOOD-REC-HEALTH-CONDITION   TO WS-RC-HEALTH-CONDITION.
042200     MOVE GOOD-REC-PURCHASE-CHANNEL   TO WS-RC-PURCHASE-CHANNEL.
042300     MOVE GOOD-REC-EXISTING-CUST-FLAG TO WS-RC-EXISTING-CUST-FLAG.

042400     CALL "ETRATCLC" USING WS-RATE-CALC-REC.

042500     MOVE WS-RC-VARIANT-CODE      TO WS-Q-VARIANT-CODE(Q-IDX).
042600     MOVE WS-RC-BASE-PREMIUM-OUT  TO WS-Q-BASE-PREMIUM(Q-IDX).
042700     MOVE WS-RC-ADJUSTED-PREMIUM-OUT
042800                         TO WS-Q-ADJUSTED-PREMIUM(Q-IDX).
042900     MOVE WS-RC-ANNUAL-PREMIUM-OUT
043000                                   TO WS-Q-ANNUAL-PREMIUM(Q-IDX).
043100     MOVE WS-RC-MODAL-PREMIUM-OUT
043200                                   TO WS-Q-MODAL-PREMIUM(Q-IDX).
043300     MOVE WS-RC-TOTAL-PAYABLE-OUT
043400                                   TO WS-Q-TOTAL-PAYABLE(Q-IDX).
043500     MOVE WS-RC-DISC-FLAG-ONLINE  TO WS-Q-DISC-ONLINE(Q-IDX).
043600     MOVE WS-RC-DISC-FLAG-HIGH-SA TO WS-Q-DISC-HIGH-SA(Q-IDX).
043700     MOVE WS-RC-DISC-FLAG-NON-TOBACCO
043800                                   TO WS-Q-DISC-NON-TOB(Q-IDX).
043900     MOVE WS-RC-DISC-FLAG-LOYALTY TO WS-Q-DISC-LOYALTY(Q-IDX).
044000     MOVE "N"                     TO WS-Q-RECOMMENDED-FLAG(Q-IDX).
044100 400-EXIT.
044200     EXIT.

044300******************************************************************
044400*    600-SORT-QUOTE-TABLE  -  THREE ROWS ONLY, SO A 3-COMPARE
044500*    BUBBLE PASS IS SIMPLER THAN BRINGING IN THE SORT VERB FOR
044600*    A TABLE THIS SMALL.  ORDER: (1,2) (2,3) (1,2) - CATCHES
044700*    EVERY ARRANGEMENT OF THREE ELEMENTS (ETB-0149).
044800******************************************************************
044900 600-SORT-QUOTE-TABLE.
045000     MOVE "600-SORT-QUOTE-TABLE" TO PARA-NAME.
045100     IF WS-Q-ANNUAL-PREMIUM(1) > WS-Q-ANNUAL-PREMIUM(2)
045200         PERFORM 610-SWAP-ROWS-1-2 THRU 610-EXIT.
045300     IF WS-Q-ANNUAL-PREMIUM(2) > WS-Q-ANNUAL-PREMIUM(3)
045400         PERFORM 620-SWAP-ROWS-2-3 THRU 620-EXIT.
045500     IF WS-Q-ANNUAL-PREMIUM(1) > WS-Q-ANNUAL-PREMIUM(2)
045600         PERFORM 610-SWAP-ROWS-1-2 THRU 610-EXIT.
045700 600-EXIT.
045800     EXIT.

045900 610-SWAP-ROWS-1-2.
046000     MOVE WS-QUOTE-ROW(1) TO WS-SWAP-ROW.
046100     MOVE WS-QUOTE-ROW(2) TO WS-QUOTE-ROW(1).
046200     MOVE WS-SWAP-ROW     TO WS-QUOTE-ROW(2).
046300 610-EXIT.
046400     EXIT.

046500 620-SWAP-ROWS-2-3.
046600     MOVE WS-QUOTE-ROW(2) TO WS-SWAP-ROW.
046700     MOVE WS-QUOTE-ROW(3) TO WS-QUOTE-ROW(2).
046800     MOVE WS-SWAP-ROW     TO WS-QUOTE-ROW(3).
046900 620-EXIT.
047000     EXIT.

047100******************************************************************
047200*    650-SELECT-RECOMMENDATION  -  U4.  FIRST MATCHING RULE
047300*    WINS.  THE WINNING VARIANT IS LOCATED IN THE (NOW SORTED)
047400*    QUOTE TABLE BY VARIANT CODE, NOT BY TABLE POSITION.
047500******************************************************************
047600 650-SELECT-RECOMMENDATION.
047700     MOVE "650-SELECT-RECOMMENDATION" TO PARA-NAME.

047800     IF GOOD-REC-AGE < 35 AND
047900        GOOD-REC-ANNUAL-INCOME > 1000000.00
048000         MOVE "LP" TO WS-RECOMMENDED-VARIANT
048100     ELSE
048200     IF GOOD-REC-AGE > 50 OR
048300        GOOD-REC-ANNUAL-INCOME < 500000.00
048400         MOVE "LS" TO WS-RECOMMENDED-VARIANT
048500     ELSE
048600     IF GOOD-REC-RISK-LOW AND
048700        GOOD-REC-ANNUAL-INCOME > 800000.00
048800         MOVE "LR" TO WS-RECOMMENDED-VARIANT
048900     ELSE
049000         MOVE "LS" TO WS-RECOMMENDED-VARIANT.

049100     SET Q-IDX TO 1.
049200     PERFORM 660-MARK-TEST THRU 660-EXIT
049300             VARYING Q-IDX FROM 1 BY 1 UNTIL
049400             Q-IDX > 3 OR
049500             WS-Q-VARIANT-CODE(Q-IDX) = WS-RECOMMENDED-VARIANT.
049600     IF Q-IDX NOT > 3
049700         MOVE "Y" TO WS-Q-RECOMMENDED-FLAG(Q-IDX).
049800 650-EXIT.
049900     EXIT.

050000 660-MARK-TEST.
050100     CONTINUE.
050200 660-EXIT.
050300     EXIT.

050400 700-WRITE-QUOTES.
050500     MOVE "700-WRITE-QUOTES" TO PARA-NAME.
050600     PERFORM 705-WRITE-ONE-QUOTE THRU 705-EXIT
050700             VARYING Q-IDX FROM 1 BY 1 UNTIL Q-IDX > 3.
050800 700-EXIT.
050900     EXIT.

051000 705-WRITE-ONE-QUOTE.
051100     MOVE "705-WRITE-ONE-QUOTE" TO PARA-NAME.
051200     MOVE GOOD-REC-APP-ID              TO QUOTE-APP-ID.
051300     MOVE WS-Q-VARIANT-CODE(Q-IDX)     TO VARIANT-CODE.
051400     MOVE WS-Q-BASE-PREMIUM(Q-IDX)     TO BASE-PREMIUM.
051500     MOVE WS-Q-ADJUSTED-PREMIUM(Q-IDX) TO ADJUSTED-PREMIUM.
051600     MOVE WS-Q-ANNUAL-PREMIUM(Q-IDX)   TO ANNUAL-PREMIUM.
051700     MOVE WS-Q-MODAL-PREMIUM(Q-IDX)    TO MODAL-PREMIUM.
051800     MOVE WS-Q-TOTAL-PAYABLE(Q-IDX)    TO TOTAL-PAYABLE.
051900     MOVE WS-Q-DISC-ONLINE(Q-IDX)      TO DISC-FLAG-ONLINE.
052000     MOVE WS-Q-DISC-HIGH-SA(Q-IDX)     TO DISC-FLAG-HIGH-SA.
052100     MOVE WS-Q-DISC-NON-TOB(Q-IDX)     TO DISC-FLAG-NON-TOBACCO.
052200     MOVE WS-Q-DISC-LOYALTY(Q-IDX)     TO DISC-FLAG-LOYALTY.
052300     MOVE GOOD-REC-RISK-PROFILE        TO RISK-PROFILE.
052400     MOVE WS-Q-RECOMMENDED-FLAG(Q-IDX) TO RECOMMENDED-FLAG.

052500     WRITE ETQUOT-REC FROM ET-QUOTE-REC.
052600     ADD +1 TO QUOTES-WRITTEN.
052700     ADD WS-Q-ANNUAL-PREMIUM(Q-IDX) TO WS-TOTAL-ANNUAL-PREMIUM.

052800     IF WS-LINES > 50
052900         PERFORM 820-PAGE-BREAK THRU 820-EXIT.
053000     MOVE GOOD-REC-APP-ID            TO DTL-APP-ID.
053100     MOVE WS-Q-VARIANT-CODE(Q-IDX)   TO DTL-VARIANT-CODE.
053200     MOVE WS-Q-ANNUAL-PREMIUM(Q-IDX) TO DTL-ANNUAL-PREMIUM.
053300     MOVE WS-Q-MODAL-PREMIUM(Q-IDX)  TO DTL-MODAL-PREMIUM.
053400     IF WS-Q-RECOMMENDED-FLAG(Q-IDX) = "Y"
053500         MOVE "YES" TO DTL-RECOMMENDED-FLAG
053600     ELSE
053700         MOVE SPACES TO DTL-RECOMMENDED-FLAG.
053800     WRITE ETQRPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
053900     ADD +1 TO WS-LINES.
054000 705-EXIT.
054100     EXIT.

054200 710-WRITE-ETEXCP.
054300     MOVE "710-WRITE-ETEXCP" TO PARA-NAME.
054400     MOVE GOOD-REC-APP-ID  TO EXCP-APP-ID.
054500     MOVE REJECT-CODE-HOLD TO REJECT-CODE.
054600     MOVE REJECT-TEXT-HOLD TO REJECT-TEXT.

054700     WRITE ETEXCP-REC FROM ET-EXCEPTION-REC.
054800 710-EXIT.
054900     EXIT.

055000 800-OPEN-FILES.
055100     MOVE "800-OPEN-FILES" TO PARA-NAME.
055200     OPEN INPUT ETGOOD.
055300     OPEN OUTPUT ETQUOT, SYSOUT.
055400     OPEN OUTPUT ETQRPT.
055500     OPEN EXTEND ETEXCP.
055600     PERFORM 810-REPORT-HEADER THRU 810-EXIT.
055700 800-EXIT.
055800     EXIT.

055900******************************************************************
056000*    810-REPORT-HEADER / 820-PAGE-BREAK  -  PRINT-IMAGE IDIOM
056100*    ABSORBED FROM THE SHOP'S 132-COLUMN LISTING PROGRAMS.
056200******************************************************************
056300 810-REPORT-HEADER.
056400     MOVE "810-REPORT-HEADER" TO PARA-NAME.
056500     ADD +1 TO WS-PAGES.
056600     MOVE WS-PAGES TO HDR1-PAGE-NBR.
056700     MOVE WS-PROC-DATE-YYYY TO HDR2-PROC-YYYY.
056800     MOVE WS-PROC-DATE-MM   TO HDR2-PROC-MM.
056900     MOVE WS-PROC-DATE-DD   TO HDR2-PROC-DD.

057000     WRITE ETQRPT-REC FROM WS-HDR1-LINE
057100             AFTER ADVANCING TOP-OF-FORM.
057200     WRITE ETQRPT-REC FROM WS-HDR2-LINE AFTER ADVANCING 1.
057300     WRITE ETQRPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
057400     WRITE ETQRPT-REC FROM WS-COL-HDR-LINE AFTER ADVANCING 1.
057500     WRITE ETQRPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
057600     MOVE 5 TO WS-LINES.
057700 810-EXIT.
057800     EXIT.

057900 820-PAGE-BREAK.
058000     MOVE "820-PAGE-BREAK" TO PARA-NAME.
058100     PERFORM 810-REPORT-HEADER THRU 810-EXIT.
058200 820-EXIT.
058300     EXIT.

058400 850-CLOSE-FILES.
058500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
058600     CLOSE ETGOOD, ETQUOT, ETEXCP, ETQRPT, SYSOUT.
058700 850-EXIT.
058800     EXIT.

058900******************************************************************
059000*    900-READ-ETGOOD  -  STOPS NORMAL PROCESSING WHEN THE
059100*    TRAILER RECORD WRITTEN BY ETQEDIT'S 900-CLEANUP IS SEEN
059200*    AND CAPTURES THE CARRIED-FORWARD READ/REJECT COUNTS.
059300******************************************************************
059400 900-READ-ETGOOD.
059500     READ ETGOOD INTO ET-GOOD-REC
059600         AT END MOVE "N" TO MORE-DATA-SW
059700         GO TO 900-READ-EXIT
059800     END-READ.
059900     IF GOOD-REC-APP-ID = "***TRAILR*"
060000         MOVE "Y"                 TO TRAILER-SEEN-SW              061024PS
060100         MOVE TRAILER-RECORDS-READ TO RECORDS-READ
060200         MOVE TRAILER-REJECT-E1-CNT TO REJECT-E1-CNT
060300         MOVE TRAILER-REJECT-E2-CNT TO REJECT-E2-CNT
060400         MOVE TRAILER-REJECT-E3-CNT TO REJECT-E3-CNT
060500         MOVE TRAILER-REJECT-E4-CNT TO REJECT-E4-CNT
060600         MOVE TRAILER-REJECT-E6-CNT TO REJECT-E6-CNT
060700     ELSE
060800         ADD +1 TO RECORDS-ELIGIBLE.
060900 900-READ-EXIT.
061000     EXIT.

061100 900-CLEANUP.
061200     MOVE "900-CLEANUP" TO PARA-NAME.
061300     PERFORM 900-CONTROL-TOTALS THRU 900-TOTALS-EXIT.
061400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.

061500     DISPLAY "** QUOTES WRITTEN **".
061600     DISPLAY QUOTES-WRITTEN.
061700     DISPLAY "******** NORMAL END OF JOB ETQRATE ********".
061800 900-EXIT.
061900     EXIT.

062000******************************************************************
062100*    900-CONTROL-TOTALS  -  END-OF-JOB BLOCK, FORMAT PER THE
062200*    QUOTATION SUMMARY REPORT SPECIFICATION.
062300******************************************************************
062400 900-CONTROL-TOTALS.
062500     MOVE "900-CONTROL-TOTALS" TO PARA-NAME.
062600     ADD REJECT-E1-CNT REJECT-E2-CNT REJECT-E3-CNT REJECT-E4-CNT
062700         REJECT-E5-CNT REJECT-E6-CNT GIVING RECORDS-REJECTED.

062800     IF WS-LINES > 45
062900         PERFORM 820-PAGE-BREAK THRU 820-EXIT.

063000     MOVE RECORDS-READ          TO TOT-RECORDS-READ.
063100     WRITE ETQRPT-REC FROM WS-TOTAL-LINE-1 AFTER ADVANCING 2.
063200     MOVE RECORDS-ELIGIBLE      TO TOT-RECORDS-ELIGIBLE.
063300     WRITE ETQRPT-REC FROM WS-TOTAL-LINE-2 AFTER ADVANCING 1.
063400     MOVE RECORDS-REJECTED      TO TOT-RECORDS-REJECTED.
063500     WRITE ETQRPT-REC FROM WS-TOTAL-LINE-3 AFTER ADVANCING 1.

063600     MOVE REJECT-E1-CNT TO TOT-E1-CNT.
063700     MOVE REJECT-E2-CNT TO TOT-E2-CNT.
063800     MOVE REJECT-E3-CNT TO TOT-E3-CNT.
063900     MOVE REJECT-E4-CNT TO TOT-E4-CNT.
064000     MOVE REJECT-E5-CNT TO TOT-E5-CNT.
064100     MOVE REJECT-E6-CNT TO TOT-E6-CNT.
064200     WRITE ETQRPT-REC FROM WS-TOTAL-LINE-4 AFTER ADVANCING 1.

064300     MOVE QUOTES-WRITTEN TO TOT-QUOTES-WRITTEN.
064400     WRITE ETQRPT-REC FROM WS-TOTAL-LINE-5 AFTER ADVANCING 1.

064500     MOVE WS-TOTAL-ANNUAL-PREMIUM TO TOT-ANNUAL-PREMIUM.
064600     WRITE ETQRPT-REC FROM WS-TOTAL-LINE-6 AFTER ADVANCING 1.
064700     ADD 8 TO WS-LINES.
064800 900-TOTALS-EXIT.
064900     EXIT.

065000 1000-ABEND-RTN.
065100     MOVE "ETQRATE" TO ABEND-PGM-ID.
065200     MOVE PARA-NAME TO ABEND-PARA-NAME.
065300     WRITE SYSOUT-REC FROM ABEND-REC.
065400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
065500     DISPLAY "*** ABNORMAL END OF JOB - ETQRATE ***" UPON CONSOLE.
065600     DIVIDE ZERO-VAL INTO ONE-VAL.

