000100******************************************************************
000200*    ETEXCPRC   -  ETOUCH II EXCEPTION RECORD
000300*    HOUSE COPYLIB MEMBER - QUOTATION BATCH FAMILY (ET-PREFIX)
000400******************************************************************
000500*REMARKS.
000600*    ONE RECORD PER REJECTED/INVALID APPLICATION.  WRITTEN BY
000700*    ETQEDIT (CODES E1,E2,E3,E4,E6) AND APPENDED TO BY ETQRATE
000800*    (CODE E5) AGAINST THE SAME EXCEPTION DATASET.
000900******************************************************************
001000*    CHANGE LOG
001100*    DATE     BY   TICKET    DESCRIPTION
001200*    -------- ---  --------  ----------------------------------
001300*    03/18/24  RKM  ETB-0109  INITIAL COPYBOOK
001400*    04/30/24  PDS  ETB-0119  TRIMMED REJECT-TEXT TO 58 TO HOLD
001500*                             THE RECORD AT 72 BYTES
001600******************************************************************
001700 01  ET-EXCEPTION-REC.
001800     05  EXCP-APP-ID                 PIC X(10).
001900     05  REJECT-CODE                 PIC X(02).
002000         88  REJECT-UNDER-AGE           VALUE "E1".
002100         88  REJECT-OVER-AGE            VALUE "E2".
002200         88  REJECT-MIN-INCOME          VALUE "E3".
002300         88  REJECT-REFER-UW            VALUE "E4".
002400         88  REJECT-SUM-ASSURED         VALUE "E5".
002500         88  REJECT-INCOMPLETE          VALUE "E6".
002600     05  REJECT-TEXT                 PIC X(58).
002700     05  FILLER                      PIC X(02).
