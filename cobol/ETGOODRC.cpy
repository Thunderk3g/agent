000100******************************************************************
000200*    ETGOODRC   -  ETOUCH II ELIGIBLE-APPLICATION HAND-OFF RECORD
000300*    HOUSE COPYLIB MEMBER - QUOTATION BATCH FAMILY (ET-PREFIX)
000400******************************************************************
000500*REMARKS.
000600*    WRITTEN BY ETQEDIT FOR EVERY APPLICATION THAT PASSES THE
000700*    COMPLETENESS, BASIC-ELIGIBILITY AND RISK-SCORING EDITS.
000800*    CARRIES THE ORIGINAL APPLICATION FORWARD PLUS THE AGE AND
000900*    RISK PROFILE SO ETQRATE DOES NOT RECOMPUTE THEM.
001000******************************************************************
001100*    CHANGE LOG
001200*    DATE     BY   TICKET    DESCRIPTION
001300*    -------- ---  --------  ----------------------------------
001400*    03/14/24  RKM  ETB-0104  INITIAL COPYBOOK
001500*    05/02/24  PDS  ETB-0122  ADDED GOOD-REC-AGE SO ETQRATE DOES
001600*                             NOT HAVE TO RE-CALL ETAGECLC
001700******************************************************************
001800 01  ET-GOOD-REC.
001900     05  GOOD-REC-APP-ID             PIC X(10).
002000     05  GOOD-REC-FULL-NAME          PIC X(30).
002100     05  GOOD-REC-DATE-OF-BIRTH      PIC 9(08).
002200     05  GOOD-REC-GENDER             PIC X(01).
002300     05  GOOD-REC-ANNUAL-INCOME      PIC 9(09)V99.
002400     05  GOOD-REC-TOBACCO-FLAG       PIC X(01).
002500         88  GOOD-REC-TOBACCO-USER     VALUE "Y".
002600     05  GOOD-REC-OCCUPATION-CLASS   PIC X(01).
002700     05  GOOD-REC-HEALTH-CONDITION   PIC X(01).
002800     05  GOOD-REC-FAMILY-HIST-FLAG   PIC X(01).
002900     05  GOOD-REC-EXISTING-CUST-FLAG PIC X(01).
003000         88  GOOD-REC-EXISTING-CUSTOMER VALUE "Y".
003100     05  GOOD-REC-PURCHASE-CHANNEL   PIC X(01).
003200         88  GOOD-REC-CHANNEL-ONLINE   VALUE "O".
003300     05  GOOD-REC-SUM-ASSURED        PIC 9(09)V99.
003400     05  GOOD-REC-POLICY-TERM        PIC 9(02).
003500     05  GOOD-REC-PREMIUM-PAY-TERM   PIC 9(02).
003600     05  GOOD-REC-PAY-FREQUENCY      PIC X(01).
003700     05  GOOD-REC-AGE                PIC 9(03).
003800     05  GOOD-REC-RISK-PROFILE       PIC X(01).
003900         88  GOOD-REC-RISK-LOW         VALUE "L".
004000         88  GOOD-REC-RISK-LOW-MED     VALUE "B".
004100         88  GOOD-REC-RISK-MEDIUM      VALUE "M".
004200     05  FILLER                      PIC X(04).
004300
004400*    TRAILER VIEW - ETQEDIT WRITES ONE OF THESE AS THE LAST
004500*    RECORD ON ETGOOD SO ETQRATE'S CONTROL-TOTAL REPORT CAN
004600*    CARRY FORWARD RECORDS-READ AND THE E1/E2/E3/E4/E6 REJECT
004700*    COUNTS WITHOUT RE-READING ETQEDIT'S EXCEPTION FILE.
004800 01  ET-GOOD-REC-TRAILER-VIEW REDEFINES ET-GOOD-REC.
004900     05  TRAILER-APP-ID-LITERAL      PIC X(10).
005000     05  TRAILER-RECORDS-READ        PIC 9(07).
005100     05  TRAILER-REJECT-E1-CNT       PIC 9(07).
005200     05  TRAILER-REJECT-E2-CNT       PIC 9(07).
005300     05  TRAILER-REJECT-E3-CNT       PIC 9(07).
005400     05  TRAILER-REJECT-E4-CNT       PIC 9(07).
005500     05  TRAILER-REJECT-E6-CNT       PIC 9(07).
005600     05  FILLER                      PIC X(38).
