000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ETQEDIT.
000300 AUTHOR. R K MIRZA.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/15/24.
000600 DATE-COMPILED. 03/15/24.
000700 SECURITY. NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM EDITS THE DAILY ETOUCH II APPLICATION
001200*          INTAKE FILE PRODUCED BY THE ON-LINE QUOTATION SYSTEM
001300*
001400*          IT CONTAINS A SINGLE RECORD FOR EVERY CUSTOMER WHO
001500*          STARTED AN ETOUCH II QUOTATION THAT DAY
001600*
001700*          THE PROGRAM EDITS EACH RECORD FOR COMPLETENESS, BASIC
001800*          ELIGIBILITY (AGE, INCOME) AND DETAILED UNDERWRITING
001900*          RISK SCORE, AND WRITES A "GOOD" APPLICATION RECORD TO
002000*          ETGOOD FOR THE RATING STEP (ETQRATE) TO PICK UP
002100*
002200******************************************************************
002300*
002400*          INPUT FILE              -   UT-S-ETAPPL
002500*
002600*          OUTPUT FILE PRODUCED    -   UT-S-ETGOOD
002700*
002800*          OUTPUT ERROR FILE       -   UT-S-ETEXCP
002900*
003000*          DUMP FILE               -   SYSOUT
003100*
003200******************************************************************
003300*    CHANGE LOG
003400*    DATE     BY   TICKET    DESCRIPTION
003500*    -------- ---  --------  ----------------------------------
003600*    03/15/24  RKM  ETB-0105  INITIAL VERSION
003700*    04/22/24  PDS  ETB-0121  ADDED U9 COMPLETION PERCENTAGE,
003800*                             UNDERWRITING WANTED IT ON THE
003900*                             EXCEPTION LISTING EVEN THOUGH THE
004000*                             REJECT DECISION IS ALL-OR-NOTHING
004100*    06/10/24  PDS  ETB-0138  ADDED TRAILER RECORD TO ETGOOD SO
004200*                             ETQRATE CAN REPORT RECORDS READ AND
004300*                             THE E1-E4/E6 COUNTS WITHOUT RE-
004400*                             READING THE EXCEPTION FILE
004500*    08/19/24  RKM  ETB-0147  PROCESSING DATE IS NOW A COMPILE-
004600*                             TIME CONSTANT, NOT ACCEPT FROM DATE
004700*                             - UNDERWRITING RE-RUNS PRIOR DAYS
004800*    11/04/24  RKM  ETB-0161  WS-FIELDS-REQUIRED WAS BEING ZEROED
004900*                             BY 000-HOUSEKEEPING'S INITIALIZE
005000*                             EVERY RUN - NO APPLICATION EVER
005100*                             REJECTED E6 AND 310'S PERCENT WAS A
005200*                             ZERO-DIVIDE.  MOVED THE FIELD OUT TO
005300*                             ITS OWN WS-EDIT-CONSTANTS GROUP THAT
005400*                             HOUSEKEEPING NEVER TOUCHES
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.

006700     SELECT ETAPPL
006800     ASSIGN TO UT-S-ETAPPL
006900       ORGANIZATION IS LINE SEQUENTIAL
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.

007200     SELECT ETGOOD
007300     ASSIGN TO UT-S-ETGOOD
007400       ORGANIZATION IS LINE SEQUENTIAL
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.

007700     SELECT ETEXCP
007800     ASSIGN TO UT-S-ETEXCP
007900       ORGANIZATION IS LINE SEQUENTIAL
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.

008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(130).

009100****** ONE RECORD PER APPLICATION, ARRIVAL ORDER, FROM THE
009200****** ON-LINE QUOTATION INTAKE SYSTEM - SEE ETAPPREC FOR LAYOUT
009300 FD  ETAPPL
009400     LABEL RECORDS ARE STANDARD
009500     DATA RECORD IS ETAPPL-REC.
009600 01  ETAPPL-REC                     PIC X(84).

009700****** WRITTEN FOR EVERY APPLICATION THAT PASSES ALL THREE
009800****** EDIT LEVELS BELOW - PICKED UP BY ETQRATE FOR RATING
009900 FD  ETGOOD
010000     LABEL RECORDS ARE STANDARD
010100     DATA RECORD IS ETGOOD-REC.
010200 01  ETGOOD-REC                     PIC X(90).

010300****** ONE RECORD PER REJECTED APPLICATION - CODES E1,E2,E3,
010400****** E4,E6 ARE WRITTEN HERE; ETQRATE APPENDS CODE E5 LATER
010500 FD  ETEXCP
010600     LABEL RECORDS ARE STANDARD
010700     DATA RECORD IS ETEXCP-REC.
010800 01  ETEXCP-REC                     PIC X(72).

010900 WORKING-STORAGE SECTION.

011000 01  FILE-STATUS-CODES.
011100     05  OFCODE                  PIC X(2).
011200         88 CODE-WRITE    VALUE SPACES.
011300     05  FILLER                  PIC X(02).

011400 COPY ETAPPREC.
011500 COPY ETGOODRC.
011600 COPY ETEXCPRC.
011700 COPY ABENDREC.

011800*    COMPILE-TIME PROCESSING DATE - UNDERWRITING REQUESTED THIS
011900*    STAY A CONSTANT SO A PRIOR DAY'S INTAKE CAN BE RE-RUN
012000*    WITHOUT THE AGE CALCULATION SHIFTING (TICKET ETB-0147).
012100 01  WS-PROCESSING-DATE              PIC 9(08) VALUE 20240401.    081924RM

012200*    BROKEN-OUT VIEW OF THE PROCESSING DATE FOR THE EXCEPTION
012300*    LISTING HEADER - NOT USED FOR ARITHMETIC.
012400 01  WS-PROCESSING-DATE-BROKEN REDEFINES WS-PROCESSING-DATE.
012500     05  WS-PROC-DATE-YYYY           PIC 9(04).
012600     05  WS-PROC-DATE-MM             PIC 9(02).
012700     05  WS-PROC-DATE-DD             PIC 9(02).

012800*    U9 REQUIRED-FIELD COUNT IS A CONSTANT, NOT A PER-RUN
012900*    ACCUMULATOR - IT LIVES OUTSIDE COUNTERS-IDXS-AND-ACCUMULATORS
013000*    ON PURPOSE SO 000-HOUSEKEEPING'S INITIALIZE OF THAT GROUP
013100*    CANNOT ZERO IT OUT (TICKET ETB-0161 - THE INITIALIZE HAD
013200*    BEEN WIPING IT EVERY RUN, WHICH MADE 300-FIELD-EDITS'
013300*    COMPLETENESS TEST AND 310'S PERCENT CALCULATION BOTH USE A
013400*    REQUIRED-COUNT OF ZERO).
013500 01  WS-EDIT-CONSTANTS.                                           110424RM
013600     05  WS-FIELDS-REQUIRED           PIC 9(02) COMP VALUE 9.
013700     05  FILLER                       PIC X(04).

013800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013900     05  RECORDS-READ                PIC 9(07) COMP.
014000     05  RECORDS-ELIGIBLE             PIC 9(07) COMP.
014100     05  RECORDS-REJECTED             PIC 9(07) COMP.
014200     05  REJECT-E1-CNT                PIC 9(07) COMP.
014300     05  REJECT-E2-CNT                PIC 9(07) COMP.
014400     05  REJECT-E3-CNT                PIC 9(07) COMP.
014500     05  REJECT-E4-CNT                PIC 9(07) COMP.
014600     05  REJECT-E6-CNT                PIC 9(07) COMP.
014700     05  WS-AGE                       PIC 9(03) COMP.
014800     05  WS-RISK-SCORE                PIC 9(02) COMP.
014900     05  WS-FIELDS-PRESENT            PIC 9(02) COMP.
015000     05  WS-COMPLETION-PCT            PIC 9(03) COMP.             042224PS
015100     05  FILLER                       PIC X(04).

015200*    UNSIGNED DISPLAY VIEW OF THE RISK SCORE FOR DISPLAY
015300*    STATEMENTS AND THE EXCEPTION-TEXT MOVE IN 500-RISK-SCORING.
015400 01  WS-RISK-SCORE-DISPLAY REDEFINES WS-RISK-SCORE PIC 9(02).

015500 01  WS-AGE-CALC-LINKAGE.
015600     05  LKW-DATE-OF-BIRTH            PIC 9(08).
015700     05  LKW-PROCESSING-DATE          PIC 9(08).
015800     05  LKW-AGE-OUT                  PIC 9(03).
015900     05  FILLER                       PIC X(03).

016000 01  FLAGS-AND-SWITCHES.
016100     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
016200         88  NO-MORE-DATA               VALUE "N".
016300     05  ERROR-FOUND-SW              PIC X(01).
016400         88  RECORD-ERROR-FOUND         VALUE "Y".
016500         88  VALID-RECORD               VALUE "N".
016600     05  REJECT-CODE-HOLD            PIC X(02).
016700     05  REJECT-TEXT-HOLD            PIC X(58).
016800     05  FILLER                      PIC X(04).

016900 77  ZERO-VAL                        PIC 9(01) VALUE 0.
017000 77  ONE-VAL                         PIC 9(01) VALUE 1.

017100 PROCEDURE DIVISION.
017200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017300     PERFORM 100-MAINLINE THRU 100-EXIT
017400             UNTIL NO-MORE-DATA.
017500     PERFORM 900-CLEANUP THRU 900-EXIT.
017600     MOVE +0 TO RETURN-CODE.
017700     GOBACK.

017800 000-HOUSEKEEPING.
017900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018000     DISPLAY "******** BEGIN JOB ETQEDIT ********".
018100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
018200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018300     PERFORM 900-READ-ETAPPL THRU 900-READ-EXIT.
018400     IF NO-MORE-DATA
018500         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
018600         GO TO 1000-ABEND-RTN.
018700 000-EXIT.
018800     EXIT.

018900 100-MAINLINE.
019000     MOVE "100-MAINLINE" TO PARA-NAME.
019100     MOVE "N" TO ERROR-FOUND-SW.

019200     MOVE DATE-OF-BIRTH TO LKW-DATE-OF-BIRTH.
019300     MOVE WS-PROCESSING-DATE TO LKW-PROCESSING-DATE.
019400     PERFORM 250-COMPUTE-AGE THRU 250-EXIT.

019500     PERFORM 300-FIELD-EDITS THRU 300-EXIT.

019600     IF VALID-RECORD
019700         PERFORM 400-BASIC-ELIGIBILITY THRU 400-EXIT.

019800     IF VALID-RECORD
019900         PERFORM 500-RISK-SCORING THRU 500-EXIT.

020000     IF RECORD-ERROR-FOUND
020100         ADD +1 TO RECORDS-REJECTED
020200         PERFORM 710-WRITE-ETEXCP THRU 710-EXIT
020300     ELSE
020400         ADD +1 TO RECORDS-ELIGIBLE
020500         PERFORM 700-WRITE-ETGOOD THRU 700-EXIT.

020600     PERFORM 900-READ-ETAPPL THRU 900-READ-EXIT.
020700 100-EXIT.
020800     EXIT.

020900******************************************************************
021000*    250-COMPUTE-AGE  -  U6.  CALLS ETAGECLC SO THE AGE FORMULA
021100*    LIVES IN ONE PLACE FOR EVERY PROGRAM THAT NEEDS IT.
021200******************************************************************
021300 250-COMPUTE-AGE.
021400     MOVE "250-COMPUTE-AGE" TO PARA-NAME.
021500     CALL "ETAGECLC" USING LKW-DATE-OF-BIRTH,
021600                            LKW-PROCESSING-DATE,
021700                            LKW-AGE-OUT.
021800     MOVE LKW-AGE-OUT TO WS-AGE.
021900 250-EXIT.
022000     EXIT.

022100******************************************************************
022200*    300-FIELD-EDITS  -  U9 COMPLETENESS CHECK.  A MISSING
022300*    REQUIRED FIELD REJECTS WITH E6 REGARDLESS OF HOW MANY
022400*    OTHER FIELDS ARE PRESENT - THE PERCENTAGE IS FOR THE
022500*    EXCEPTION LISTING ONLY, IT DOES NOT GATE THE DECISION.
022600******************************************************************
022700 300-FIELD-EDITS.
022800     MOVE "300-FIELD-EDITS" TO PARA-NAME.
022900     PERFORM 310-COMPLETENESS-EDITS THRU 310-EXIT.

023000     IF WS-FIELDS-PRESENT < WS-FIELDS-REQUIRED
023100         MOVE "Y" TO ERROR-FOUND-SW
023200         MOVE "E6" TO REJECT-CODE-HOLD
023300         MOVE "APPLICATION IS INCOMPLETE" TO REJECT-TEXT-HOLD
023400         ADD +1 TO REJECT-E6-CNT.
023500 300-EXIT.
023600     EXIT.

023700 310-COMPLETENESS-EDITS.
023800     MOVE "310-COMPLETENESS-EDITS" TO PARA-NAME.
023900     MOVE ZERO TO WS-FIELDS-PRESENT.

024000     IF FULL-NAME NOT = SPACES
024100         ADD +1 TO WS-FIELDS-PRESENT.
024200     IF DATE-OF-BIRTH NOT = ZERO
024300         ADD +1 TO WS-FIELDS-PRESENT.
024400     IF GENDER-MALE OR GENDER-FEMALE OR GENDER-OTHER
024500         ADD +1 TO WS-FIELDS-PRESENT.
024600     IF ANNUAL-INCOME > ZERO
024700         ADD +1 TO WS-FIELDS-PRESENT.
024800     IF TOBACCO-USER OR TOBACCO-NON-USER
024900         ADD +1 TO WS-FIELDS-PRESENT.
025000     IF SUM-ASSURED > ZERO
025100         ADD +1 TO WS-FIELDS-PRESENT.
025200     IF POLICY-TERM > ZERO
025300         ADD +1 TO WS-FIELDS-PRESENT.
025400     IF PREMIUM-PAY-TERM > ZERO
025500         ADD +1 TO WS-FIELDS-PRESENT.
025600     IF FREQ-YEARLY OR FREQ-HALF-YEARLY OR FREQ-QUARTERLY
025700                      OR FREQ-MONTHLY
025800         ADD +1 TO WS-FIELDS-PRESENT.

025900     COMPUTE WS-COMPLETION-PCT =
026000             (WS-FIELDS-PRESENT * 100) / WS-FIELDS-REQUIRED.
026100 310-EXIT.
026200     EXIT.

026300******************************************************************
026400*    400-BASIC-ELIGIBILITY  -  U2A, CHECKED IN ORDER E1, E2, E3.
026500******************************************************************
026600 400-BASIC-ELIGIBILITY.
026700     MOVE "400-BASIC-ELIGIBILITY" TO PARA-NAME.

026800     IF WS-AGE < 18
026900         MOVE "Y" TO ERROR-FOUND-SW
027000         MOVE "E1" TO REJECT-CODE-HOLD
027100         MOVE "MUST BE AT LEAST 18 YEARS OLD" TO REJECT-TEXT-HOLD
027200         ADD +1 TO REJECT-E1-CNT
027300         GO TO 400-EXIT.

027400     IF WS-AGE > 65
027500         MOVE "Y" TO ERROR-FOUND-SW
027600         MOVE "E2" TO REJECT-CODE-HOLD
027700         MOVE "MAXIMUM ENTRY AGE IS 65 YEARS" TO REJECT-TEXT-HOLD
027800         ADD +1 TO REJECT-E2-CNT
027900         GO TO 400-EXIT.

028000     IF ANNUAL-INCOME < 100000.00
028100         MOVE "Y" TO ERROR-FOUND-SW
028200         MOVE "E3" TO REJECT-CODE-HOLD
028300         MOVE "MINIMUM ANNUAL INCOME IS 100000" TO
028400              REJECT-TEXT-HOLD
028500         ADD +1 TO REJECT-E3-CNT
028600         GO TO 400-EXIT.

028700 400-EXIT.
028800     EXIT.

028900******************************************************************
029000*    500-RISK-SCORING  -  U2B.  SCORE >= 5 REJECTS E4; OTHERWISE
029100*    THE RISK PROFILE CARRIES FORWARD ON THE GOOD RECORD.
029200******************************************************************
029300 500-RISK-SCORING.
029400     MOVE "500-RISK-SCORING" TO PARA-NAME.
029500     MOVE ZERO TO WS-RISK-SCORE.

029600     IF HEALTH-MAJOR
029700         ADD +3 TO WS-RISK-SCORE
029800     ELSE
029900     IF HEALTH-MINOR
030000         ADD +1 TO WS-RISK-SCORE.

030100     IF FAMILY-HIST-ADVERSE
030200         ADD +1 TO WS-RISK-SCORE.

030300     IF OCC-CLASS-HAZARD
030400         ADD +2 TO WS-RISK-SCORE.

030500     IF TOBACCO-USER
030600         ADD +2 TO WS-RISK-SCORE.

030700     IF WS-RISK-SCORE NOT < 5
030800         MOVE "Y" TO ERROR-FOUND-SW
030900         MOVE "E4" TO REJECT-CODE-HOLD
031000         MOVE "REFER TO UNDERWRITING" TO REJECT-TEXT-HOLD
031100         ADD +1 TO REJECT-E4-CNT
031200     ELSE
031300     IF WS-RISK-SCORE NOT < 3
031400         MOVE "M" TO GOOD-REC-RISK-PROFILE
031500     ELSE
031600     IF WS-RISK-SCORE NOT < 1
031700         MOVE "B" TO GOOD-REC-RISK-PROFILE
031800     ELSE
031900         MOVE "L" TO GOOD-REC-RISK-PROFILE.
032000 500-EXIT.
032100     EXIT.

032200 700-WRITE-ETGOOD.
032300     MOVE "700-WRITE-ETGOOD" TO PARA-NAME.
032400     MOVE APP-ID              TO GOOD-REC-APP-ID.
032500     MOVE FULL-NAME           TO GOOD-REC-FULL-NAME.
032600     MOVE DATE-OF-BIRTH       TO GOOD-REC-DATE-OF-BIRTH.
032700     MOVE GENDER              TO GOOD-REC-GENDER.
032800     MOVE ANNUAL-INCOME       TO GOOD-REC-ANNUAL-INCOME.
032900     MOVE TOBACCO-FLAG        TO GOOD-REC-TOBACCO-FLAG.
033000     MOVE OCCUPATION-CLASS    TO GOOD-REC-OCCUPATION-CLASS.
033100     MOVE HEALTH-CONDITION    TO GOOD-REC-HEALTH-CONDITION.
033200     MOVE FAMILY-HISTORY-FLAG TO GOOD-REC-FAMILY-HIST-FLAG.
033300     MOVE EXISTING-CUST-FLAG  TO GOOD-REC-EXISTING-CUST-FLAG.
033400     MOVE PURCHASE-CHANNEL    TO GOOD-REC-PURCHASE-CHANNEL.
033500     MOVE SUM-ASSURED         TO GOOD-REC-SUM-ASSURED.
033600     MOVE POLICY-TERM         TO GOOD-REC-POLICY-TERM.
033700     MOVE PREMIUM-PAY-TERM    TO GOOD-REC-PREMIUM-PAY-TERM.
033800     MOVE PAY-FREQUENCY       TO GOOD-REC-PAY-FREQUENCY.
033900     MOVE WS-AGE              TO GOOD-REC-AGE.

034000     WRITE ETGOOD-REC FROM ET-GOOD-REC.
034100 700-EXIT.
034200     EXIT.

034300 710-WRITE-ETEXCP.
034400     MOVE "710-WRITE-ETEXCP" TO PARA-NAME.
034500     MOVE APP-ID          TO EXCP-APP-ID.
034600     MOVE REJECT-CODE-HOLD TO REJECT-CODE.
034700     MOVE REJECT-TEXT-HOLD TO REJECT-TEXT.

034800     WRITE ETEXCP-REC FROM ET-EXCEPTION-REC.
034900 710-EXIT.
035000     EXIT.

035100 800-OPEN-FILES.
035200     MOVE "800-OPEN-FILES" TO PARA-NAME.
035300     OPEN INPUT ETAPPL.
035400     OPEN OUTPUT ETGOOD, ETEXCP, SYSOUT.
035500 800-EXIT.
035600     EXIT.

035700 850-CLOSE-FILES.
035800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
035900     CLOSE ETAPPL, ETGOOD, ETEXCP, SYSOUT.
036000 850-EXIT.
036100     EXIT.

036200 900-READ-ETAPPL.
036300     READ ETAPPL INTO ET-APPLICATION-REC
036400         AT END MOVE "N" TO MORE-DATA-SW
036500         GO TO 900-READ-EXIT
036600     END-READ.
036700     ADD +1 TO RECORDS-READ.
036800 900-READ-EXIT.
036900     EXIT.

037000******************************************************************
037100*    900-CLEANUP WRITES A TRAILER RECORD AS THE LAST RECORD ON
037200*    ETGOOD SO ETQRATE'S CONTROL-TOTAL REPORT CAN SHOW RECORDS
037300*    READ AND THE E1/E2/E3/E4/E6 REJECT COUNTS WITHOUT HAVING TO
037400*    RE-READ THE EXCEPTION FILE (TICKET ETB-0138).
037500******************************************************************
037600 900-CLEANUP.
037700     MOVE "900-CLEANUP" TO PARA-NAME.
037800     MOVE "***TRAILR*"        TO TRAILER-APP-ID-LITERAL.
037900     MOVE RECORDS-READ        TO TRAILER-RECORDS-READ.
038000     MOVE REJECT-E1-CNT       TO TRAILER-REJECT-E1-CNT.
038100     MOVE REJECT-E2-CNT       TO TRAILER-REJECT-E2-CNT.
038200     MOVE REJECT-E3-CNT       TO TRAILER-REJECT-E3-CNT.
038300     MOVE REJECT-E4-CNT       TO TRAILER-REJECT-E4-CNT.
038400     MOVE REJECT-E6-CNT       TO TRAILER-REJECT-E6-CNT.
038500     WRITE ETGOOD-REC FROM ET-GOOD-REC-TRAILER-VIEW.

038600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.

038700     DISPLAY "** RECORDS READ **".
038800     DISPLAY RECORDS-READ.
038900     DISPLAY "** RECORDS ELIGIBLE **".
039000     DISPLAY RECORDS-ELIGIBLE.
039100     DISPLAY "** RECORDS REJECTED **".
039200     DISPLAY RECORDS-REJECTED.
039300     DISPLAY "******** NORMAL END OF JOB ETQEDIT ********".
039400 900-EXIT.
039500     EXIT.

039600 1000-ABEND-RTN.
039700     MOVE "ETQEDIT" TO ABEND-PGM-ID.
039800     MOVE PARA-NAME TO ABEND-PARA-NAME.
039900     WRITE SYSOUT-REC FROM ABEND-REC.
040000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040100     DISPLAY "*** ABNORMAL END OF JOB - ETQEDIT ***" UPON CONSOLE.
040200     DIVIDE ZERO-VAL INTO ONE-VAL.

