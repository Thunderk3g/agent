000100******************************************************************
000200*    ETAPPREC   -  ETOUCH II APPLICATION RECORD
000300*    HOUSE COPYLIB MEMBER - QUOTATION BATCH FAMILY (ET-PREFIX)
000400******************************************************************
000500*REMARKS.
000600*    ONE RECORD PER CUSTOMER APPLICATION, ARRIVAL ORDER, AS
000700*    RECEIVED FROM THE ON-LINE QUOTATION INTAKE SYSTEM.
000800*    FILE IS LINE SEQUENTIAL - RECORD LENGTH BELOW IS NOMINAL.
000900******************************************************************
001000*    CHANGE LOG
001100*    DATE     BY   TICKET    DESCRIPTION
001200*    -------- ---  --------  ----------------------------------
001300*    03/11/24  RKM  ETB-0101  INITIAL COPYBOOK FOR ETOUCH II BATCH
001400*    04/02/24  RKM  ETB-0114  WIDENED FULL-NAME TO 30, ADDED
001500*                             PURCHASE-CHANNEL PER UNDERWRITING
001600*    06/19/24  PDS  ETB-0133  DOB BROKEN OUT BY REDEFINES FOR
001700*                             AGE-CALC SUBPROGRAM INTERFACE
001800******************************************************************
001900 01  ET-APPLICATION-REC.
002000     05  APP-ID                      PIC X(10).
002100     05  FULL-NAME                   PIC X(30).
002200     05  DATE-OF-BIRTH                PIC 9(08).
002300     05  GENDER                      PIC X(01).
002400         88  GENDER-MALE        VALUE "M".
002500         88  GENDER-FEMALE      VALUE "F".
002600         88  GENDER-OTHER       VALUE "O".
002700     05  ANNUAL-INCOME               PIC 9(09)V99.
002800     05  TOBACCO-FLAG                PIC X(01).
002900         88  TOBACCO-USER       VALUE "Y".
003000         88  TOBACCO-NON-USER   VALUE "N".
003100     05  OCCUPATION-CLASS            PIC X(01).
003200         88  OCC-CLASS-OFFICE   VALUE "1".
003300         88  OCC-CLASS-FIELD    VALUE "2".
003400         88  OCC-CLASS-MANUAL   VALUE "3".
003500         88  OCC-CLASS-HAZARD   VALUE "4".
003600     05  HEALTH-CONDITION            PIC X(01).
003700         88  HEALTH-GOOD        VALUE "G".
003800         88  HEALTH-MINOR       VALUE "N".
003900         88  HEALTH-MAJOR       VALUE "J".
004000     05  FAMILY-HISTORY-FLAG         PIC X(01).
004100         88  FAMILY-HIST-ADVERSE VALUE "Y".
004200     05  EXISTING-CUST-FLAG          PIC X(01).
004300         88  EXISTING-CUSTOMER  VALUE "Y".
004400     05  PURCHASE-CHANNEL            PIC X(01).
004500         88  CHANNEL-ONLINE     VALUE "O".
004600         88  CHANNEL-AGENT      VALUE "A".
004700     05  SUM-ASSURED                 PIC 9(09)V99.
004800     05  POLICY-TERM                 PIC 9(02).
004900     05  PREMIUM-PAY-TERM            PIC 9(02).
005000     05  PAY-FREQUENCY               PIC X(01).
005100         88  FREQ-YEARLY        VALUE "Y".
005200         88  FREQ-HALF-YEARLY   VALUE "H".
005300         88  FREQ-QUARTERLY     VALUE "Q".
005400         88  FREQ-MONTHLY       VALUE "M".
005500     05  FILLER                      PIC X(02).
005600
005700*    ALTERNATE VIEW OF DATE-OF-BIRTH FOR AGE-CALC CALLERS -
005800*    REDEFINES THE WHOLE RECORD SO THE 8-DIGIT DOB CAN BE
005900*    ADDRESSED AS YY/MM/DD WITHOUT AN EXTRA MOVE.
006000 01  ET-APPLICATION-REC-DOB-VIEW REDEFINES ET-APPLICATION-REC.
006100     05  DOB-VIEW-APP-ID             PIC X(10).
006200     05  DOB-VIEW-NAME               PIC X(30).
006300     05  DOB-VIEW-YYYY               PIC 9(04).
006400     05  DOB-VIEW-MM                 PIC 9(02).
006500     05  DOB-VIEW-DD                 PIC 9(02).
006600     05  FILLER                      PIC X(36).
