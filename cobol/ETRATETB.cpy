000100******************************************************************
000200*    ETRATETB   -  ETOUCH II ACTUARIAL RATE TABLE
000300*    HOUSE COPYLIB MEMBER - QUOTATION BATCH FAMILY (ET-PREFIX)
000400******************************************************************
000500*REMARKS.
000600*    RATE PER 1000 SUM ASSURED, BY AGE BAND, VARIANT AND GENDER,
000700*    PLUS THE POLICY-TERM FACTOR TABLE.  LOADED ONCE BY
000800*    050-LOAD-RATE-TABLE IN ETRATCLC - THE ACTUARIAL TABLE IS
000900*    HELD HERE RATHER THAN IN A CONFIGURATION FILE; WHEN RATING
001000*    MOVES TO THE NEW ACTUARIAL SYSTEM THIS MEMBER GETS REPLACED
001100*    BY A DB2 LOOKUP LIKE HLTHPLAN/PROVIDER.
001200******************************************************************
001300*    CHANGE LOG
001400*    DATE     BY   TICKET    DESCRIPTION
001500*    -------- ---  --------  ----------------------------------
001600*    03/25/24  RKM  ETB-0112  INITIAL TABLE, 9 AGE BANDS
001700*    09/02/24  PDS  ETB-0151  ADDED COLUMN-INDEXED REDEFINES SO
001800*                             ETRATCLC CAN SELECT THE RATE BY A
001900*                             COMPUTED VARIANT/GENDER COLUMN NBR
002000*                             INSTEAD OF SIX SEPARATE IF'S
002100******************************************************************
002200 01  WS-RATE-TABLE.
002300     05  WS-RATE-ROW OCCURS 9 TIMES INDEXED BY RT-IDX.
002400         10  WS-AGE-LOW              PIC 9(02).
002500         10  WS-AGE-HIGH             PIC 9(02).
002600         10  WS-RATE-LS-M            PIC 9(02)V99.
002700         10  WS-RATE-LS-F            PIC 9(02)V99.
002800         10  WS-RATE-LP-M            PIC 9(02)V99.
002900         10  WS-RATE-LP-F            PIC 9(02)V99.
003000         10  WS-RATE-LR-M            PIC 9(02)V99.
003100         10  WS-RATE-LR-F            PIC 9(02)V99.
003200     05  FILLER                      PIC X(04) VALUE SPACES.
003300
003400*    COLUMN-INDEXED VIEW OF THE SAME TABLE - COLUMN 1=LS-MALE,
003500*    2=LS-FEMALE, 3=LP-MALE, 4=LP-FEMALE, 5=LR-MALE, 6=LR-FEMALE.
003600 01  WS-RATE-TABLE-COL-VIEW REDEFINES WS-RATE-TABLE.
003700     05  WS-RATE-COL-ROW OCCURS 9 TIMES INDEXED BY RC-IDX.
003800         10  WS-COL-AGE-LOW          PIC 9(02).
003900         10  WS-COL-AGE-HIGH         PIC 9(02).
004000         10  WS-RATE-BY-COL OCCURS 6 TIMES
004100                             INDEXED BY RCOL-IDX   PIC 9(02)V99.
004200     05  FILLER                      PIC X(04) VALUE SPACES.
004300
004400 01  WS-TERM-FACTOR-TABLE.
004500     05  WS-TERM-FACTOR-ROW OCCURS 4 TIMES INDEXED BY TF-IDX.
004600         10  WS-TERM-HIGH            PIC 9(02).
004700         10  WS-TERM-FACTOR          PIC 9(01)V99.
004800     05  FILLER                      PIC X(02) VALUE SPACES.
004900
005000 01  WS-RATE-TABLE-LOADED-SW         PIC X(01) VALUE "N".
005100     88  RATE-TABLE-LOADED             VALUE "Y".
